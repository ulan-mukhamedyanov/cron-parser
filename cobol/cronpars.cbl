000100* *****************************************************************CRP001
000200*                                                                 CRP002
000300*           Cron Schedule Parser                                  CRP003
000400*    Splits a 7 field cron expression and builds the token        CRP005
000500*    lists consumed by CRONOBJ/CRONFWD/CRONBWD.                   CRP006
000600*                                                                 CRP007
000700* *****************************************************************CRP008
000800 identification          division.                                CRP009
000900* ===============================                                 CRP010
001000 program-id.              cronpars.                                CRP011
001100 author.                  Vincent B Coen.                          CRP012
001200 installation.            Applewood Computers.                     CRP013
001300 date-written.            14/01/1984.                              CRP014
001400 date-compiled.                                                    CRP015
001500 security.                Copyright (c) Applewood Computers        CRP016
001600                          1984-2026.  Distributed under the        CRP017
001700                          GNU General Public License.  See the     CRP018
001800                          file COPYING for details.                CRP019
001900*                                                                  CRP020
002000*  remarks.   Accepts the 58 byte cron expression field from       CRP021
002100*              Csi-Expression, splits it on spaces into the        CRP022
002200*              seven fields (seconds/minutes/hours/day-of-month/   CRP023
002300*              month/day-of-week/year), then splits each field    CRP024
002400*              again on commas and calls Crngram once per sub     CRP025
002500*              expression to decode it into the token list for    CRP026
002600*              that field.  The decoded tokens are built up in    CRP027
002700*              Crn-Schedule-Work (see Wscrnsch) ready for          CRP028
002800*              Cronobj to validate and dispatch.                   CRP029
002900*                                                                  CRP030
003000*  version.   1.00 of 14/01/84  10:40.                             CRP031
003100*                                                                  CRP032
003200*  Changes:                                                        CRP033
003300*  ------- -                                                       CRP034
003400*  14/01/1984 vbc - Initial write - accept and validate a date     CRP035
003500*                   field one format at a time, chain to the      CRP036
003600*                   next menu option on a good accept.            CRP037
003700*  02/06/1989 rjh - Added alternate entry format support.          CRP038
003800*  17/03/1995 dsm - Field edit tidy up, no functional change.       CRP039
003900*  21/08/1998 vbc - Y2K readiness review - century held 4 digit    CRP040
004000*                   throughout, no change required.               CRP041
004100*  11/01/1999 vbc - Y2K sign-off.                                  CRP042
004200*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRP043
004300*  16/04/2024 vbc - Copyright notice update superseding all        CRP044
004400*                   previous notices.                              CRP045
004500*  14/01/2026 vbc - Rewritten as Cronpars for the schedule          CRP046
004600*                   calculation project.  Splits the seven cron   CRP047
004700*                   fields and drives Crngram per sub expression.  CRP048
004800*  26/01/2026 vbc - Added leftover-field check - Cronpars now       CRP049
004900*                   rejects a schedule string carrying an eighth   CRP050
005000*                   space delimited field.                         CRP051
005100*  03/02/2026 vbc - Day of month/day of week active flags now      CRP052
005200*                   set here rather than in Cronobj.               CRP053
005300*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRP054
005400*                                                                  CRP056
005500 environment              division.                                CRP057
005600* ===============================                                 CRP058
005700 configuration            section.                                 CRP059
005800 special-names.                                                    CRP060
005900     c01 is                  top-of-form                           CRP061
006000     class alpha-char is     "A" thru "Z"                          CRP062
006100     upsi-0 is               crn-switch-0.                          CRP063
006200*                                                                  CRP064
006300 data                     division.                                CRP065
006400* ===============================                                 CRP066
006500 working-storage section.                                          CRP067
006600* ----------------------                                           CRP068
006700*                                                                  CRP069
006800*    ---  the 7 field breakout of the expression  ---              CRP070
006900 copy "wscrnexp.cob".                                              CRP071
007000*                                                                  CRP072
007100*    ---  char table view of one field, used by the comma scan    CRP073
007200 01  ws-field-text           pic x(40).                            CRP074
007300 01  ws-field-text-chars redefines ws-field-text.                  CRP075
007400     03  ws-field-char       pic x(1)   occurs 40                  CRP076
007500                             indexed by ws-char-ix.                 CRP077
007600*                                                                  CRP078
007700*    ---  the comma split sub-expression list for one field  ---   CRP079
007800 01  ws-subexpr-len-tab      pic s9(2) comp  occurs 20.            CRP080
007900 01  ws-subexpr-group.                                            CRP081
008000     03  ws-subexpr-tab      pic x(20)  occurs 20.                 CRP082
008100 01  ws-subexpr-trace redefines ws-subexpr-group.                  CRP083
008200     03  filler              pic x(400).                          CRP084
008300*                                                                  CRP085
008400*    ---  scratch token returned by Crngram for one sub expr  ---  CRP086
008500 copy "wscrntok.cob".                                              CRP088
008700*                                                                  CRP089
008800 77  ws-unstr-ptr            pic s9(4)      comp.                  CRP090
008900 77  ws-field-len            pic s9(3)      comp.                  CRP091
009000 77  ws-scan-ix              pic s9(3)      comp.                  CRP092
009100 77  ws-scan-start           pic s9(3)      comp.                  CRP093
009200 77  ws-scan-len             pic s9(3)      comp.                  CRP094
009300 77  ws-subexpr-count        pic s9(2)      comp.                  CRP095
009400 77  ws-tok-ix                pic s9(2)      comp.                 CRP096
009500 77  ws-leftover-flag        pic x(1).                             CRP097
009600     88  ws-has-leftover         value "Y".                        CRP098
009700*                                                                  CRP099
009800*    ---  the Crngram call interface  ---                         CRP100
009900 77  cg-sub-expr             pic x(20).                            CRP101
010000 77  cg-expr-len             pic s9(2)      comp.                  CRP102
010100 77  cg-field-type           pic x(3).                             CRP103
010200 77  cg-field-min            pic s9(4)      comp.                  CRP104
010300 77  cg-field-max            pic s9(4)      comp.                  CRP105
010400*                                                                  CRP106
010500 linkage                  section.                                 CRP107
010600* --------------                                                   CRP108
010700 01  cp-raw-expression       pic x(58).                             CRP109
010800 01  cp-raw-expr-chars redefines cp-raw-expression.                CRP110
010900     03  cp-raw-char         pic x(1)   occurs 58                  CRP111
011000                             indexed by cp-raw-ix.                  CRP112
011100 01  cp-status               pic x(1).                             CRP113
011200     88  cp-parse-ok             value "Y".                        CRP114
011300 copy "wscrnsch.cob".                                               CRP115
011400*                                                                  CRP116
011500 procedure division using cp-raw-expression cp-status              CRP117
011600                           crn-schedule-work.                      CRP118
011700* =========================================                        CRP119
011800 cr000-main.                                                       CRP120
011900     move      "Y" to cp-status.                                   CRP121
012000     perform   cr100-split-fields thru cr100-exit.                 CRP122
012100     if        not cp-parse-ok                                     CRP123
012200                go to cr000-exit.                                  CRP124
012300     perform   cr210-parse-seconds thru cr210-exit.                CRP125
012400     perform   cr220-parse-minutes thru cr220-exit.                CRP126
012500     perform   cr230-parse-hours thru cr230-exit.                  CRP127
012600     perform   cr240-parse-dom thru cr240-exit.                    CRP128
012700     perform   cr250-parse-month thru cr250-exit.                  CRP129
012800     perform   cr260-parse-dow thru cr260-exit.                     CRP130
012900     perform   cr270-parse-year thru cr270-exit.                   CRP131
013000 cr000-exit.                                                       CRP132
013100     goback.                                                       CRP133
013200*                                                                  CRP134
013300*   cr100 - split Cp-Raw-Expression on spaces into the 7 fields,  CRP135
013400*           fatal if any field is missing or an 8th is present.    CRP136
013500 cr100-split-fields.                                               CRP137
013600     move      1 to ws-unstr-ptr.                                   CRP138
013700     unstring  cp-raw-expression delimited by all spaces           CRP139
013800               into crn-exp-seconds-fld                             CRP140
013900                    crn-exp-minutes-fld                            CRP141
014000                    crn-exp-hours-fld                               CRP142
014100                    crn-exp-dom-fld                                 CRP143
014200                    crn-exp-month-fld                               CRP144
014300                    crn-exp-dow-fld                                 CRP145
014400                    crn-exp-year-fld                                CRP146
014500               with pointer ws-unstr-ptr.                          CRP147
014600     if        crn-exp-seconds-fld = spaces                        CRP148
014700          or   crn-exp-minutes-fld = spaces                        CRP149
014800          or   crn-exp-hours-fld   = spaces                        CRP150
014900          or   crn-exp-dom-fld     = spaces                        CRP151
015000          or   crn-exp-month-fld   = spaces                       CRP152
015100          or   crn-exp-dow-fld     = spaces                       CRP153
015200          or   crn-exp-year-fld    = spaces                       CRP154
015300                move "N" to cp-status                              CRP155
015400                go to cr100-exit.                                  CRP156
015500     move      "N" to ws-leftover-flag.                            CRP157
015600     if        ws-unstr-ptr <= 58                                  CRP158
015700                perform cr105-leftover-scan thru cr105-exit.        CRP159
015800     if        ws-has-leftover                                     CRP160
015900                move "N" to cp-status.                            CRP161
016000 cr100-exit.  exit.                                                 CRP162
016100*                                                                  CRP163
016200*   cr105 - is there a non space 8th field beyond the pointer      CRP164
016300 cr105-leftover-scan.                                               CRP165
016400     perform   cr106-leftover-char thru cr107-leftover-char-exit   CRP166
016500               varying cp-raw-ix from ws-unstr-ptr by 1             CRP167
016600               until cp-raw-ix > 58.                                CRP168
016700 cr105-exit.  exit.                                                 CRP169
016800 cr106-leftover-char.                                               CRP170
016900     if        cp-raw-char (cp-raw-ix) not = space                 CRP171
017000                move "Y" to ws-leftover-flag.                       CRP172
017100 cr107-leftover-char-exit.  exit.                                  CRP173
017200*                                                                  CRP174
017300*   cr210/220/230/250/270 - seconds/minutes/hours/month/year,     CRP175
017400*                           all the same plain list-of-values     CRP176
017500*                           field shape.                           CRP177
017600 cr210-parse-seconds.                                               CRP178
017700     move      crn-exp-seconds-fld to ws-field-text.                CRP179
017800     perform   cr900-split-commas thru cr900-exit.                 CRP180
017900     move      ws-subexpr-count to crn-sec-count.                  CRP181
018000     move      "SEC" to cg-field-type.                             CRP182
018100     move      0  to cg-field-min.                                  CRP183
018200     move      59 to cg-field-max.                                 CRP184
018300     perform   cr211-sec-loop thru cr211-exit                      CRP185
018400               varying ws-tok-ix from 1 by 1                        CRP186
018500               until ws-tok-ix > ws-subexpr-count.                  CRP187
018600 cr210-exit.  exit.                                                 CRP188
018700 cr211-sec-loop.                                                   CRP189
018800     perform   cr800-call-crngram thru cr800-exit.                 CRP190
018900     move      tok-start            to crn-sec-tok-start (ws-tok-ix)CRP191
019000                                       .                            CRP192
019100     move      tok-end              to crn-sec-tok-end (ws-tok-ix) .CRP193
019200     move      tok-has-end-flag     to crn-sec-tok-has-end          CRP194
019300                                       (ws-tok-ix).                 CRP195
019400     move      tok-every            to crn-sec-tok-every           CRP196
019500                                       (ws-tok-ix).                 CRP197
019600     move      tok-has-every-flag   to crn-sec-tok-has-evry         CRP198
019700                                       (ws-tok-ix).                 CRP199
019800     move      tok-every-sentinel-flag to crn-sec-tok-all-flag      CRP200
019900                                       (ws-tok-ix).                 CRP201
020000 cr211-exit.  exit.                                                 CRP202
020100*                                                                  CRP203
020200 cr220-parse-minutes.                                               CRP204
020300     move      crn-exp-minutes-fld to ws-field-text.                CRP205
020400     perform   cr900-split-commas thru cr900-exit.                 CRP206
020500     move      ws-subexpr-count to crn-min-count.                  CRP207
020600     move      "MIN" to cg-field-type.                             CRP208
020700     move      0  to cg-field-min.                                  CRP209
020800     move      59 to cg-field-max.                                 CRP210
020900     perform   cr221-min-loop thru cr221-exit                      CRP211
021000               varying ws-tok-ix from 1 by 1                        CRP212
021100               until ws-tok-ix > ws-subexpr-count.                  CRP213
021200 cr220-exit.  exit.                                                 CRP214
021300 cr221-min-loop.                                                   CRP215
021400     perform   cr800-call-crngram thru cr800-exit.                 CRP216
021500     move      tok-start            to crn-min-tok-start (ws-tok-ix)CRP217
021600                                       .                            CRP218
021700     move      tok-end              to crn-min-tok-end (ws-tok-ix) .CRP219
021800     move      tok-has-end-flag     to crn-min-tok-has-end          CRP220
021900                                       (ws-tok-ix).                 CRP221
022000     move      tok-every            to crn-min-tok-every           CRP222
022100                                       (ws-tok-ix).                 CRP223
022200     move      tok-has-every-flag   to crn-min-tok-has-evry         CRP224
022300                                       (ws-tok-ix).                 CRP225
022400     move      tok-every-sentinel-flag to crn-min-tok-all-flag      CRP226
022500                                       (ws-tok-ix).                 CRP227
022600 cr221-exit.  exit.                                                 CRP228
022700*                                                                  CRP229
022800 cr230-parse-hours.                                                 CRP230
022900     move      crn-exp-hours-fld to ws-field-text.                 CRP231
023000     perform   cr900-split-commas thru cr900-exit.                 CRP232
023100     move      ws-subexpr-count to crn-hou-count.                  CRP233
023200     move      "HOU" to cg-field-type.                             CRP234
023300     move      0  to cg-field-min.                                  CRP235
023400     move      23 to cg-field-max.                                 CRP236
023500     perform   cr231-hou-loop thru cr231-exit                      CRP237
023600               varying ws-tok-ix from 1 by 1                        CRP238
023700               until ws-tok-ix > ws-subexpr-count.                  CRP239
023800 cr230-exit.  exit.                                                 CRP240
023900 cr231-hou-loop.                                                   CRP241
024000     perform   cr800-call-crngram thru cr800-exit.                 CRP242
024100     move      tok-start            to crn-hou-tok-start (ws-tok-ix)CRP243
024200                                       .                            CRP244
024300     move      tok-end              to crn-hou-tok-end (ws-tok-ix) .CRP245
024400     move      tok-has-end-flag     to crn-hou-tok-has-end          CRP246
024500                                       (ws-tok-ix).                 CRP247
024600     move      tok-every            to crn-hou-tok-every           CRP248
024700                                       (ws-tok-ix).                 CRP249
024800     move      tok-has-every-flag   to crn-hou-tok-has-evry         CRP250
024900                                       (ws-tok-ix).                 CRP251
025000     move      tok-every-sentinel-flag to crn-hou-tok-all-flag      CRP252
025100                                       (ws-tok-ix).                 CRP253
025200 cr231-exit.  exit.                                                 CRP254
025300*                                                                  CRP255
025400*   cr240 - day of month.  Carries the Any/Weekday flags and      CRP256
025500*           sets the active flag used later by Cronobj.           CRP257
025600 cr240-parse-dom.                                                  CRP258
025700     move      crn-exp-dom-fld to ws-field-text.                   CRP259
025800     perform   cr900-split-commas thru cr900-exit.                 CRP260
025900     move      ws-subexpr-count to crn-dom-count.                  CRP261
026000     move      "DOM" to cg-field-type.                             CRP262
026100     move      -31 to cg-field-min.                                 CRP263
026200     move      31  to cg-field-max.                                 CRP264
026300     perform   cr241-dom-loop thru cr241-exit                      CRP265
026400               varying ws-tok-ix from 1 by 1                        CRP266
026500               until ws-tok-ix > ws-subexpr-count.                  CRP267
026600     move      "Y" to crn-dom-active-flag.                         CRP268
026700     if        ws-subexpr-count = 1                                CRP269
026800          and  crn-dom-tok-any-flag (1) = "Y"                      CRP270
026900                move "N" to crn-dom-active-flag.                   CRP271
027000 cr240-exit.  exit.                                                 CRP272
027100 cr241-dom-loop.                                                   CRP273
027200     perform   cr800-call-crngram thru cr800-exit.                 CRP274
027300     move      tok-start            to crn-dom-tok-start (ws-tok-ix)CRP275
027400                                       .                            CRP276
027500     move      tok-end              to crn-dom-tok-end (ws-tok-ix) .CRP277
027600     move      tok-has-end-flag     to crn-dom-tok-has-end          CRP278
027700                                       (ws-tok-ix).                 CRP279
027800     move      tok-every            to crn-dom-tok-every           CRP280
027900                                       (ws-tok-ix).                 CRP281
028000     move      tok-has-every-flag   to crn-dom-tok-has-evry         CRP282
028100                                       (ws-tok-ix).                 CRP283
028200     move      tok-every-sentinel-flag to crn-dom-tok-all-flag      CRP284
028300                                       (ws-tok-ix).                 CRP285
028400     move      tok-any-flag         to crn-dom-tok-any-flag         CRP286
028500                                       (ws-tok-ix).                 CRP287
028600     move      tok-closest-weekday-flag to crn-dom-tok-weekday      CRP288
028700                                       (ws-tok-ix).                 CRP289
028800 cr241-exit.  exit.                                                 CRP290
028900*                                                                  CRP291
029000 cr250-parse-month.                                                CRP292
029100     move      crn-exp-month-fld to ws-field-text.                 CRP293
029200     perform   cr900-split-commas thru cr900-exit.                 CRP294
029300     move      ws-subexpr-count to crn-mon-count.                  CRP295
029400     move      "MON" to cg-field-type.                             CRP296
029500     move      1  to cg-field-min.                                  CRP297
029600     move      12 to cg-field-max.                                 CRP298
029700     perform   cr251-mon-loop thru cr251-exit                      CRP299
029800               varying ws-tok-ix from 1 by 1                        CRP300
029900               until ws-tok-ix > ws-subexpr-count.                  CRP301
030000 cr250-exit.  exit.                                                 CRP302
030100 cr251-mon-loop.                                                   CRP303
030200     perform   cr800-call-crngram thru cr800-exit.                 CRP304
030300     move      tok-start            to crn-mon-tok-start (ws-tok-ix)CRP305
030400                                       .                            CRP306
030500     move      tok-end              to crn-mon-tok-end (ws-tok-ix) .CRP307
030600     move      tok-has-end-flag     to crn-mon-tok-has-end          CRP308
030700                                       (ws-tok-ix).                 CRP309
030800     move      tok-every            to crn-mon-tok-every           CRP310
030900                                       (ws-tok-ix).                 CRP311
031000     move      tok-has-every-flag   to crn-mon-tok-has-evry         CRP312
031100                                       (ws-tok-ix).                 CRP313
031200     move      tok-every-sentinel-flag to crn-mon-tok-all-flag      CRP314
031300                                       (ws-tok-ix).                 CRP315
031400 cr251-exit.  exit.                                                 CRP316
031500*                                                                  CRP317
031600*   cr260 - day of week.  Carries the Any/Ordinal flags and       CRP318
031700*           sets the active flag used later by Cronobj.           CRP319
031800 cr260-parse-dow.                                                  CRP320
031900     move      crn-exp-dow-fld to ws-field-text.                   CRP321
032000     perform   cr900-split-commas thru cr900-exit.                 CRP322
032100     move      ws-subexpr-count to crn-dow-count.                  CRP323
032200     move      "DOW" to cg-field-type.                             CRP324
032300     move      1 to cg-field-min.                                   CRP325
032400     move      7 to cg-field-max.                                   CRP326
032500     perform   cr261-dow-loop thru cr261-exit                      CRP327
032600               varying ws-tok-ix from 1 by 1                        CRP328
032700               until ws-tok-ix > ws-subexpr-count.                  CRP329
032800     move      "Y" to crn-dow-active-flag.                         CRP330
032900     if        ws-subexpr-count = 1                                CRP331
033000          and  crn-dow-tok-any-flag (1) = "Y"                      CRP332
033100                move "N" to crn-dow-active-flag.                   CRP333
033200 cr260-exit.  exit.                                                 CRP334
033300 cr261-dow-loop.                                                   CRP335
033400     perform   cr800-call-crngram thru cr800-exit.                 CRP336
033500     move      tok-start            to crn-dow-tok-start (ws-tok-ix)CRP337
033600                                       .                            CRP338
033700     move      tok-end              to crn-dow-tok-end (ws-tok-ix) .CRP339
033800     move      tok-has-end-flag     to crn-dow-tok-has-end          CRP340
033900                                       (ws-tok-ix).                 CRP341
034000     move      tok-every            to crn-dow-tok-every           CRP342
034100                                       (ws-tok-ix).                 CRP343
034200     move      tok-has-every-flag   to crn-dow-tok-has-evry         CRP344
034300                                       (ws-tok-ix).                 CRP345
034400     move      tok-every-sentinel-flag to crn-dow-tok-all-flag      CRP346
034500                                       (ws-tok-ix).                 CRP347
034600     move      tok-any-flag         to crn-dow-tok-any-flag         CRP348
034700                                       (ws-tok-ix).                 CRP349
034800     move      tok-ordinal          to crn-dow-tok-ordinal          CRP350
034900                                       (ws-tok-ix).                 CRP351
035000     move      tok-has-ordinal-flag to crn-dow-tok-has-ord          CRP352
035100                                       (ws-tok-ix).                 CRP353
035200 cr261-exit.  exit.                                                 CRP354
035300*                                                                  CRP355
035400 cr270-parse-year.                                                 CRP356
035500     move      crn-exp-year-fld to ws-field-text.                  CRP357
035600     perform   cr900-split-commas thru cr900-exit.                 CRP358
035700     move      ws-subexpr-count to crn-yr-count.                   CRP359
035800     move      "YR " to cg-field-type.                             CRP360
035900     move      1900 to cg-field-min.                                CRP361
036000     move      2099 to cg-field-max.                                CRP362
036100     perform   cr271-yr-loop thru cr271-exit                       CRP363
036200               varying ws-tok-ix from 1 by 1                        CRP364
036300               until ws-tok-ix > ws-subexpr-count.                  CRP365
036400 cr270-exit.  exit.                                                 CRP366
036500 cr271-yr-loop.                                                    CRP367
036600     perform   cr800-call-crngram thru cr800-exit.                 CRP368
036700     move      tok-start            to crn-yr-tok-start (ws-tok-ix)CRP369
036800                                       .                            CRP370
036900     move      tok-end              to crn-yr-tok-end (ws-tok-ix) .CRP371
037000     move      tok-has-end-flag     to crn-yr-tok-has-end           CRP372
037100                                       (ws-tok-ix).                 CRP373
037200     move      tok-every            to crn-yr-tok-every            CRP374
037300                                       (ws-tok-ix).                 CRP375
037400     move      tok-has-every-flag   to crn-yr-tok-has-evry          CRP376
037500                                       (ws-tok-ix).                 CRP377
037600     move      tok-every-sentinel-flag to crn-yr-tok-all-flag       CRP378
037700                                       (ws-tok-ix).                 CRP379
037800 cr271-exit.  exit.                                                 CRP380
037900*                                                                  CRP381
038000*   cr800 - one call to Crngram for the current sub expression,   CRP382
038100*           sets Cp-Status to N if the decode comes back bad.     CRP383
038200 cr800-call-crngram.                                               CRP384
038300     move      spaces to cg-sub-expr.                              CRP385
038400     move      ws-subexpr-tab (ws-tok-ix) to cg-sub-expr.           CRP386
038500     move      ws-subexpr-len-tab (ws-tok-ix) to cg-expr-len.       CRP387
038600     call      "CRNGRAM" using cg-sub-expr cg-expr-len              CRP388
038700                             cg-field-type cg-field-min             CRP389
038800                             cg-field-max crn-token-work.           CRP390
038900     if        not tok-decode-ok                                    CRP391
039000                move "N" to cp-status.                             CRP392
039100 cr800-exit.  exit.                                                 CRP393
039200*                                                                  CRP394
039300*   cr900 - split Ws-Field-Text on commas into Ws-Subexpr-Tab,     CRP395
039400*           Ws-Subexpr-Count sub expressions long.                CRP396
039500 cr900-split-commas.                                               CRP397
039600     move      spaces to ws-subexpr-trace.                          CRP398
039700     move      zero to ws-subexpr-count.                            CRP399
039800     perform   cr910-find-field-len thru cr910-exit.                CRP400
039900     move      1 to ws-scan-start.                                  CRP401
040000     perform   cr920-scan-loop thru cr921-scan-loop-exit            CRP402
040100               varying ws-scan-ix from 1 by 1                        CRP403
040200               until ws-scan-ix > ws-field-len.                      CRP404
040300     if        ws-scan-start <= ws-field-len                        CRP405
040400                compute ws-scan-len = ws-field-len - ws-scan-start  CRP406
040500                                      + 1                          CRP407
040600                perform cr930-emit-piece thru cr930-exit.          CRP408
040700 cr900-exit.  exit.                                                 CRP409
040800*                                                                  CRP410
040900*   cr910 - length of Ws-Field-Text ignoring trailing pad spaces   CRP411
041000 cr910-find-field-len.                                             CRP412
041100     move      0 to ws-field-len.                                  CRP413
041200     perform   cr911-len-scan thru cr912-len-scan-exit              CRP414
041300               varying ws-scan-ix from 40 by -1                     CRP415
041400               until ws-scan-ix < 1                                 CRP416
041500               or    ws-field-char (ws-scan-ix) not = space.        CRP417
041600     if        ws-scan-ix >= 1                                      CRP418
041700                move ws-scan-ix to ws-field-len.                    CRP419
041800 cr910-exit.  exit.                                                 CRP420
041900 cr911-len-scan.                                                    CRP421
042000     continue.                                                     CRP422
042100 cr912-len-scan-exit.  exit.                                        CRP423
042200*                                                                  CRP424
042300 cr920-scan-loop.                                                  CRP425
042400     if        ws-field-char (ws-scan-ix) = ","                    CRP426
042500                compute ws-scan-len = ws-scan-ix - ws-scan-start    CRP427
042600                perform cr930-emit-piece thru cr930-exit            CRP428
042700                compute ws-scan-start = ws-scan-ix + 1.             CRP429
042800 cr921-scan-loop-exit.  exit.                                       CRP430
042900*                                                                  CRP431
043000*   cr930 - append one sub expression to Ws-Subexpr-Tab            CRP432
043100 cr930-emit-piece.                                                 CRP433
043200     add       1 to ws-subexpr-count.                               CRP434
043300     move      ws-field-text (ws-scan-start:ws-scan-len)            CRP435
043400               to ws-subexpr-tab (ws-subexpr-count).                CRP436
043500     move      ws-scan-len to ws-subexpr-len-tab (ws-subexpr-count)CRP437
043600                                .                                   CRP438
043700 cr930-exit.  exit.                                                 CRP439
