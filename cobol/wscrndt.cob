000100* *******************************************                     WSD001
000200*                                           *                     WSD002
000300*   Record Definition For Fire-Date-Time    *                     WSD003
000400*      (working copy, in and out of          *                    WSD004
000500*       CRONFWD/CRONBWD/CRONOBJ)             *                    WSD005
000600*                                           *                     WSD006
000700* *******************************************                     WSD007
000800*                                                                 WSD009
000900*  13/01/26 vbc - Created for schedule calculation support.       WSD010
001000*  21/01/26 vbc - Added Dt-Ccyymmddhhmmss redefine so CRONFWD/    WSD011
001100*                 CRONBWD can compare a whole candidate date      WSD012
001200*                 in one move/compare instead of field by field.  WSD013
001300*                                                                 WSD014
001400 01  FIRE-DATETIME-WORK.                                          WSD015
001500     03  DT-YEAR                  pic 9(4).                       WSD016
001600     03  DT-MONTH                 pic 9(2).                       WSD017
001700     03  DT-DAY                   pic 9(2).                       WSD018
001800     03  DT-HOUR                  pic 9(2).                       WSD019
001900     03  DT-MINUTE                pic 9(2).                       WSD020
002000     03  DT-SECOND                pic 9(2).                       WSD021
002100     03  DT-FOUND-FLAG            pic x(1).                       WSD022
002200         88  DT-NOT-FOUND              value "N".                 WSD023
002300         88  DT-WAS-FOUND              value "Y".                 WSD024
002400     03  filler                   pic x(04).                     WSD025
002500 01  DT-CCYYMMDDHHMMSS redefines FIRE-DATETIME-WORK.              WSD026
002600     03  DT-FLAT-DATETIME         pic 9(14).                      WSD027
002700     03  filler                   pic x(05).                     WSD028
