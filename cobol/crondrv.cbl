000100* *****************************************************************CRD001
000200*                                                                 CRD002
000300*           Cron Schedule Calculation Driver                     CRD003
000400*    Main batch program - reads Cron-Schedule-In, calls the       CRD005
000500*    parser/object/searcher chain, writes Fire-Datetime-Out.      CRD006
000600*                                                                 CRD007
000700* *****************************************************************CRD008
000800 identification          division.                                CRD009
000900* ===============================                                 CRD010
001000 program-id.              crondrv.                                 CRD011
001100 author.                  Vincent B Coen.                          CRD012
001200 installation.            Applewood Computers.                     CRD013
001300 date-written.            17/11/1988.                              CRD014
001400 date-compiled.                                                    CRD015
001500 security.                Copyright (c) Applewood Computers        CRD016
001600                          1988-2026.  Distributed under the        CRD017
001700                          GNU General Public License.  See the     CRD018
001800                          file COPYING for details.                CRD019
001900*                                                                  CRD020
002000*  remarks.   Standalone batch driver, not chained through the    CRD021
002100*              menu system - same read/process/write/count shape  CRD022
002200*              as the old parameter-driven utility this was       CRD023
002300*              built from.  One input line in, one output line    CRD024
002400*              out, record counts displayed at end of job.        CRD025
002500*                                                                  CRD026
002600*  version.   1.00 of 17/11/88  10:05.                             CRD027
002700*                                                                  CRD028
002800*  Changes:                                                        CRD029
002900*  ------- -                                                       CRD030
003000*  17/11/1988 vbc - Initial write - parameter driven batch         CRD031
003100*                   utility, read/validate/write loop.            CRD032
003200*  05/07/1993 rjh - Added record count display at end of job.      CRD033
003300*  19/10/1997 kts - Tightened numeric validation on the key        CRD034
003400*                   field, bad records no longer abort the run.   CRD035
003500*  21/08/1998 vbc - Y2K readiness review - reference date field    CRD036
003600*                   widened to 4 digit year in this release.      CRD037
003700*  11/01/1999 vbc - Y2K sign-off.                                  CRD038
003800*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRD039
003900*  16/04/2024 vbc - Copyright notice update superseding all        CRD040
004000*                   previous notices.                              CRD041
004100*  26/01/2026 vbc - Rewritten as Crondrv for the schedule          CRD042
004200*                   calculation project.  Reads Cron-Schedule-In, CRD043
004300*                   calls Cronpars/Cronobj, writes                 CRD044
004400*                   Fire-Datetime-Out, one record in for one      CRD045
004500*                   record out.                                   CRD046
004600*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRD047
004700*                                                                  CRD048
004800 environment              division.                                CRD049
004900* ===============================                                 CRD050
005000 configuration            section.                                 CRD051
005100 special-names.                                                    CRD052
005200     c01 is                  top-of-form                           CRD053
005300     class alpha-char is     "A" thru "Z"                          CRD054
005400     upsi-0 is               crn-switch-0.                          CRD055
005500*                                                                  CRD056
005600 input-output              section.                                CRD057
005700 file-control.                                                     CRD058
005800     select    cron-schedule-in-file assign to "CRNSCHIN"          CRD059
005900               organization is line sequential.                    CRD060
006000     select    fire-datetime-out-file assign to "FIREDTOUT"         CRD061
006100               organization is line sequential.                    CRD062
006200*                                                                  CRD063
006300 data                     division.                                CRD064
006400* ===============================                                 CRD065
006500 file                     section.                                 CRD066
006600* -------------                                                    CRD067
006700 fd  cron-schedule-in-file                                         CRD068
006800     label records are standard.                                  CRD069
006900 01  cron-schedule-in-rec        pic x(80).                        CRD070
007000*                                                                  CRD071
007100 fd  fire-datetime-out-file                                        CRD072
007200     label records are standard.                                  CRD073
007300 01  fire-datetime-out-rec       pic x(96).                        CRD074
007400*                                                                  CRD075
007500 working-storage section.                                          CRD076
007600* ----------------------                                           CRD077
007700 copy "wscrnrec.cob".                                               CRD078
007800 01  ws-raw-line-view redefines cron-schedule-in-record.           CRD079
007900     03  filler                  pic x(80).                        CRD080
008000 copy "wscrnsch.cob".                                               CRD081
008100 copy "wscrndt.cob".                                                CRD082
008200*                                                                  CRD083
008300*    ---  parser/object call interface  ---                       CRD084
008400 77  cp-status               pic x(1).                             CRD085
008500     88  cp-parse-ok             value "Y".                        CRD086
008600 77  co-status               pic x(1).                             CRD087
008700     88  co-ok                   value "Y".                        CRD088
008800 77  co-direction-flag       pic x(8).                             CRD089
008900*                                                                  CRD090
009000*    ---  end of job / loop control  ---                          CRD091
009100 77  ws-eof-flag             pic x(1).                              CRD092
009200     88  ws-eof                  value "Y".                        CRD093
009300 77  ws-reference-valid      pic x(1).                              CRD094
009400     88  ws-reference-is-numeric value "Y".                        CRD095
009500 77  ws-records-read         pic s9(7)      comp.                  CRD096
009600 77  ws-records-written      pic s9(7)      comp.                  CRD097
009700 77  ws-records-found        pic s9(7)      comp.                  CRD098
009800 77  ws-records-not-found    pic s9(7)      comp.                  CRD099
009900*                                                                  CRD100
010000 procedure division.                                               CRD101
010100* ====================                                            CRD102
010200 dr000-main.                                                       CRD103
010300     perform   dr010-initialise thru dr010-exit.                  CRD104
010400     perform   dr020-process-one-record thru dr020-exit            CRD105
010500               until ws-eof.                                       CRD106
010600     perform   dr900-end-of-job thru dr900-exit.                   CRD107
010700     stop      run.                                                CRD108
010800*                                                                  CRD109
010900 dr010-initialise.                                                 CRD110
011000     open      input cron-schedule-in-file.                        CRD111
011100     open      output fire-datetime-out-file.                      CRD112
011200     move      "N" to ws-eof-flag.                                  CRD113
011300     move      zero to ws-records-read.                           CRD114
011400     move      zero to ws-records-written.                        CRD115
011500     move      zero to ws-records-found.                          CRD116
011600     move      zero to ws-records-not-found.                       CRD117
011700     perform   dr011-read-next thru dr011-exit.                    CRD118
011800 dr010-exit.  exit.                                                 CRD119
011900 dr011-read-next.                                                  CRD120
012000     read      cron-schedule-in-file into cron-schedule-in-record  CRD121
012100               at end move "Y" to ws-eof-flag.                     CRD122
012200 dr011-exit.  exit.                                                 CRD123
012300*                                                                  CRD124
012400 dr020-process-one-record.                                         CRD125
012500     add       1 to ws-records-read.                               CRD126
012600     move      ws-raw-line-view to fdo-echo-line.                  CRD127
012700     perform   dr030-validate-reference thru dr030-exit.           CRD128
012800     if        ws-reference-is-numeric                             CRD129
012900                perform dr040-calculate thru dr040-exit             CRD130
013000     else                                                          CRD131
013100                move "NOT-FOUND" to fdo-result                     CRD132
013200                add 1 to ws-records-not-found.                     CRD133
013300     perform   dr050-write-result thru dr050-exit.                 CRD134
013400     perform   dr011-read-next thru dr011-exit.                    CRD135
013500 dr020-exit.  exit.                                                 CRD136
013600*                                                                  CRD137
013700 dr030-validate-reference.                                         CRD138
013800     move      "N" to ws-reference-valid.                          CRD139
013900     if        csi-reference-dt-num is numeric                     CRD140
014000                move "Y" to ws-reference-valid.                    CRD141
014100 dr030-exit.  exit.                                                 CRD142
014200*                                                                  CRD143
014300*   dr040 - break the reference date/time out via the flat        CRD144
014400*           redefine in Wscrndt, then run the parser/object       CRD145
014500*           chain.  Cronobj folds the search-not-found case        CRD146
014600*           into Co-Status so there is only one test here.        CRD147
014700 dr040-calculate.                                                  CRD148
014800     move      csi-reference-dt-num to dt-flat-datetime.           CRD149
014900     move      "N" to dt-found-flag.                                CRD150
015000     move      csi-direction-flag to co-direction-flag.            CRD151
015100     move      "Y" to cp-status.                                   CRD152
015200     call      "CRONPARS" using csi-expression cp-status           CRD153
015300                           crn-schedule-work.                       CRD154
015400     if        cp-parse-ok                                         CRD155
015500                call "CRONOBJ" using co-direction-flag co-status    CRD156
015600                     crn-schedule-work fire-datetime-work           CRD157
015700     else                                                          CRD158
015800                move "N" to co-status.                             CRD159
015900     if        co-ok                                               CRD160
016000                move dt-flat-datetime to fdo-result                CRD161
016100                add 1 to ws-records-found                          CRD162
016200     else                                                          CRD163
016300                move "NOT-FOUND" to fdo-result                     CRD164
016400                add 1 to ws-records-not-found.                      CRD165
016500 dr040-exit.  exit.                                                 CRD166
016600*                                                                  CRD167
016700 dr050-write-result.                                               CRD168
016800     write     fire-datetime-out-rec                               CRD169
016900               from fire-datetime-out-record.                       CRD170
017000     add       1 to ws-records-written.                            CRD171
017100 dr050-exit.  exit.                                                 CRD172
017200*                                                                  CRD173
017300 dr900-end-of-job.                                                 CRD174
017400     close     cron-schedule-in-file.                               CRD175
017500     close     fire-datetime-out-file.                             CRD176
017600     display   "CRONDRV RECORDS READ       " ws-records-read.      CRD177
017700     display   "CRONDRV RECORDS WRITTEN    " ws-records-written.   CRD178
017800     display   "CRONDRV RECORDS FOUND      " ws-records-found.     CRD179
017900     display   "CRONDRV RECORDS NOT FOUND  " ws-records-not-found. CRD180
018000 dr900-exit.  exit.                                                 CRD181
