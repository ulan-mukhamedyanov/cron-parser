000100* *******************************************                     WSX001
000200*                                           *                     WSX002
000300*   Record Definition For Cron Expression   *                     WSX003
000400*     Working Copy (7 field breakout)       *                     WSX004
000500*                                           *                     WSX005
000600*   Used by CRONPARS to hold the 7 space    *                     WSX006
000700*    delimited fields of one schedule line   *                    WSX007
000800*    after UNSTRING from Csi-Expression.    *                     WSX008
000900*                                           *                     WSX009
001000* *******************************************                     WSX010
001100*                                                                 WSX011
001200*  File size 280 bytes padded to 288 by filler.                   WSX012
001300*                                                                 WSX013
001400*  12/01/26 vbc - Created for schedule calculation support.       WSX014
001500*                                                                 WSX015
001600 01  CRN-EXPRESSION-WORK.                                         WSX016
001650*    Crn-Exp-Seconds-Fld  - 0-59 list.                            WSX016A
001700     03  CRN-EXP-SECONDS-FLD     pic x(40).                       WSX017
001750*    Crn-Exp-Minutes-Fld  - 0-59 list.                            WSX017A
001800     03  CRN-EXP-MINUTES-FLD     pic x(40).                       WSX018
001850*    Crn-Exp-Hours-Fld    - 0-23 list.                            WSX018A
001900     03  CRN-EXP-HOURS-FLD       pic x(40).                       WSX019
001950*    Crn-Exp-Dom-Fld      - 1-31, ?, L, L-n, dW.                  WSX019A
002000     03  CRN-EXP-DOM-FLD         pic x(40).                       WSX020
002050*    Crn-Exp-Month-Fld    - 1-12 or JAN..DEC.                     WSX020A
002100     03  CRN-EXP-MONTH-FLD       pic x(40).                       WSX021
002150*    Crn-Exp-Dow-Fld      - 1-7, SUN..SAT, ?.                     WSX021A
002200     03  CRN-EXP-DOW-FLD         pic x(40).                       WSX022
002250*    Crn-Exp-Year-Fld     - 1900-2099 or *.                       WSX022A
002300     03  CRN-EXP-YEAR-FLD        pic x(40).                       WSX023
002400     03  filler                  pic x(08).                      WSX024
