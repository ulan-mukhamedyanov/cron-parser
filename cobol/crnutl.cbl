000100* *****************************************************************CRU001
000200*                                                                 CRU002
000300*           Cron Calendar Utility Routines                        CRU003
000400*    Day-of-week, closest-weekday and nth/last weekday-of-month    CRU005
000500*                                                                 CRU006
000600* *****************************************************************CRU007
000700 identification          division.                                CRU008
000800* ===============================                                 CRU009
000900 program-id.              crnutl.                                  CRU010
001000 author.                  Vincent B Coen.                          CRU011
001100 installation.            Applewood Computers.                     CRU012
001200 date-written.            31/10/1982.                              CRU013
001300 date-compiled.                                                    CRU014
001400 security.                Copyright (c) Applewood Computers        CRU015
001500                          1982-2026.  Distributed under the        CRU016
001600                          GNU General Public License.  See the     CRU017
001700                          file COPYING for details.                CRU018
001800*                                                                  CRU019
001900*  remarks.   Calendar helper routines for the job scheduler       CRU020
002000*              time-base support - day of week of a given date     CRU021
002100*              (cron numbering, Sun=1..Sat=7), days in a month     CRU022
002200*              allowing for leap years, closest-weekday            CRU023
002300*              resolution (dW/LW) and nth/last weekday-of-month    CRU024
002400*              resolution (d#k/dL).  Dispatches on Cu-Operation.   CRU025
002500*              No intrinsic date functions are used - this shop's  CRU026
002600*              compiler base does not carry them, so all of the   CRU027
002700*              below is worked by hand, one year/month at a time.  CRU028
002800*                                                                  CRU029
002900*  version.   1.00 of 31/10/82  14:05.                             CRU030
003000*                                                                  CRU031
003100*  Changes:                                                        CRU032
003200*  ------- -                                                       CRU033
003300*  31/10/1982 vbc - Initial write - date validation/conversion     CRU034
003400*                   for the menu chain-call support.               CRU035
003500*  22/05/1987 djh - Added days-in-month table and leap year check. CRU036
003600*  09/09/1993 kts - Tidied divide/remainder logic for portability. CRU037
003700*  21/08/1998 vbc - Y2K readiness review - all years held here are CRU038
003800*                   4 digit, no change required.                  CRU039
003900*  11/01/1999 vbc - Y2K sign-off.                                  CRU040
004000*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRU041
004100*  16/04/2024 vbc - Copyright notice update superseding all        CRU042
004200*                   previous notices.                              CRU043
004300*  31/10/2025 vbc - Rewritten as Crnutl for the schedule            CRU044
004400*                   calculation project.  Added closest-weekday   CRU045
004500*                   and nth/last weekday-of-month operations.      CRU046
004600*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRU047
004700*                                                                  CRU049
004800 environment              division.                                CRU050
004900* ===============================                                 CRU051
005000 configuration            section.                                 CRU052
005100 special-names.                                                    CRU053
005200     c01 is                  top-of-form                           CRU054
005300     class alpha-char is     "A" thru "Z"                          CRU055
005400     upsi-0 is               crn-switch-0.                          CRU056
005500*                                                                  CRU057
005600 data                     division.                                CRU058
005700* ===============================                                 CRU059
005800 working-storage section.                                          CRU060
005900* ----------------------                                           CRU061
006000*                                                                  CRU062
006100*     ---  days-in-month table, Jan..Dec, pre Feb leap adjust      CRU063
006200 01  ws-month-len-data.                                            CRU064
006300     03  ws-month-len-vals   pic x(24)                             CRU065
006400             value "312831303130313130313031".                     CRU066
006500 01  filler redefines ws-month-len-data.                           CRU067
006600     03  ws-month-len        pic 99    occurs 12                   CRU068
006700                             indexed by ws-mon-ix.                  CRU069
006800*                                                                  CRU070
006900*     ---  century/year breakout, used by the leap year check      CRU071
007000 01  ws-year-store           pic 9(4).                             CRU072
007100 01  ws-year-parts redefines ws-year-store.                        CRU073
007200     03  ws-year-cc          pic 99.                                CRU074
007300     03  ws-year-yy          pic 99.                                CRU075
007400*                                                                  CRU076
007500 77  ws-calc-year            pic s9(4)      comp.                  CRU077
007600 77  ws-calc-month           pic s9(2)      comp.                  CRU078
007700 77  ws-calc-day             pic s9(2)      comp.                  CRU079
007800 77  ws-calc-dow             pic s9(2)      comp.                  CRU080
007900 77  ws-target-dow           pic s9(2)      comp.                  CRU081
008000 77  ws-dim                  pic s9(2)      comp.                  CRU082
008100 77  ws-diff                 pic s9(2)      comp.                  CRU083
008200 77  ws-candidate-day        pic s9(2)      comp.                  CRU084
008300 77  ws-day-count            pic s9(8)      comp.                  CRU085
008400 77  ws-loop-year            pic s9(4)      comp.                  CRU086
008500 77  ws-loop-month           pic s9(2)      comp.                  CRU087
008600 77  ws-days-this            pic s9(2)      comp.                  CRU088
008700 77  ws-q                    pic s9(8)      comp.                  CRU089
008800 77  ws-r                    pic s9(2)      comp.                  CRU090
008900 77  ws-q4                   pic s9(8)      comp.                  CRU091
009000 77  ws-r4                   pic s9(2)      comp.                  CRU092
009100 77  ws-q400                 pic s9(8)      comp.                  CRU093
009200 77  ws-r400                 pic s9(2)      comp.                  CRU094
009300 77  ws-leap-year-in         pic s9(4)      comp.                  CRU095
009400 77  ws-leap-flag            pic x(1).                             CRU096
009500     88  ws-is-leap              value "Y".                         CRU097
009600*                                                                  CRU098
009700 linkage                  section.                                 CRU099
009800* --------------                                                   CRU100
009900 01  cu-operation            pic x(4).                             CRU101
010000 01  cu-year                 pic s9(4)      comp.                  CRU102
010100 01  cu-month                pic s9(2)      comp.                  CRU103
010200 01  cu-day                  pic s9(2)      comp.                  CRU104
010300 01  cu-target-dow           pic s9(2)      comp.                  CRU105
010400 01  cu-ordinal              pic s9(2)      comp.                  CRU106
010500 01  cu-result-group.                                              CRU107
010600     03  cu-result-day       pic s9(2)      comp.                  CRU108
010700     03  cu-result-dow       pic s9(2)      comp.                  CRU109
010800     03  cu-result-status    pic x(1).                              CRU110
010900         88  cu-result-ok        value "Y".                        CRU111
011000 01  cu-result-flat redefines cu-result-group.                     CRU112
011100     03  filler              pic x(5).                              CRU113
011200*                                                                  CRU114
011300 procedure division using cu-operation cu-year cu-month cu-day      CRU115
011400                           cu-target-dow cu-ordinal cu-result-group.CRU116
011500* ====================================================            CRU117
011600 cu000-main.                                                       CRU118
011700     move      "N" to cu-result-status.                             CRU119
011800     if        cu-operation = "DOW "                               CRU120
011900                move  cu-year to ws-calc-year                       CRU121
012000                move  cu-month to ws-calc-month                     CRU122
012100                move  cu-day to ws-calc-day                         CRU123
012200                perform cu100-compute-dow thru cu100-exit           CRU124
012300                move  ws-calc-dow to cu-result-dow                  CRU125
012400                move  "Y" to cu-result-status                      CRU126
012500                go to cu000-exit.                                   CRU127
012600     if        cu-operation = "DIM "                               CRU128
012700                move  cu-year to ws-calc-year                       CRU129
012800                move  cu-month to ws-calc-month                     CRU130
012900                perform cu210-days-in-month thru cu210-exit         CRU131
013000                move  ws-dim to cu-result-day                      CRU132
013100                move  "Y" to cu-result-status                      CRU133
013200                go to cu000-exit.                                  CRU134
013300     if        cu-operation = "WDAY"                               CRU135
013400                perform cu400-closest-weekday thru cu400-exit       CRU136
013500                go to cu000-exit.                                  CRU137
013600     if        cu-operation = "NTHW"                               CRU138
013700                perform cu500-nth-or-last-weekday thru cu500-exit  CRU139
013800                go to cu000-exit.                                  CRU140
013900     if        cu-operation = "LDAY"                               CRU141
014000                perform cu700-last-day-minus-n thru cu700-exit.     CRU142
014100 cu000-exit.                                                       CRU143
014200     goback.                                                       CRU144
014300*                                                                  CRU145
014400*   cu100 - day of week of ws-calc-year/month/day, cron numbering CRU146
014500*           Sun=1..Sat=7, counted forward in whole years/months   CRU147
014600*           from the known Sunday 7th January 1900.               CRU148
014700 cu100-compute-dow.                                                CRU149
014800     move      zero to ws-day-count.                                CRU150
014900     perform   cu110-year-loop thru cu111-year-loop-exit            CRU151
015000               varying ws-loop-year from 1900 by 1                  CRU152
015100               until   ws-loop-year >= ws-calc-year.                CRU153
015200     perform   cu120-month-loop thru cu121-month-loop-exit          CRU154
015300               varying ws-loop-month from 1 by 1                    CRU155
015400               until   ws-loop-month >= ws-calc-month.               CRU156
015500     compute   ws-day-count = ws-day-count + ws-calc-day - 7 + 700. CRU157
015600     divide    ws-day-count by 7 giving ws-q remainder ws-r.         CRU158
015700     compute   ws-calc-dow = ws-r + 1.                              CRU159
015800 cu100-exit.  exit.                                                 CRU160
015900 cu110-year-loop.                                                  CRU161
016000     move      ws-loop-year to ws-leap-year-in.                     CRU162
016100     perform   cu920-is-leap thru cu920-exit.                       CRU163
016200     if        ws-is-leap                                          CRU164
016300                add   366 to ws-day-count                           CRU165
016400     else                                                          CRU166
016500                add   365 to ws-day-count.                         CRU167
016600 cu111-year-loop-exit.  exit.                                       CRU168
016700 cu120-month-loop.                                                 CRU169
016800     move      ws-month-len (ws-loop-month) to ws-days-this.         CRU170
016900     if        ws-loop-month = 2                                   CRU171
017000                move  ws-calc-year to ws-leap-year-in               CRU172
017100                perform cu920-is-leap thru cu920-exit               CRU173
017200                if    ws-is-leap                                   CRU174
017300                      add 1 to ws-days-this.                        CRU175
017400     add       ws-days-this to ws-day-count.                        CRU176
017500 cu121-month-loop-exit.  exit.                                      CRU177
017600*                                                                  CRU178
017700*   cu210 - days in ws-calc-year/ws-calc-month, leap Feb included  CRU179
017800 cu210-days-in-month.                                              CRU180
017900     move      ws-month-len (ws-calc-month) to ws-dim.              CRU181
018000     if        ws-calc-month = 2                                   CRU182
018100                move  ws-calc-year to ws-leap-year-in               CRU183
018200                perform cu920-is-leap thru cu920-exit               CRU184
018300                if    ws-is-leap                                   CRU185
018400                      add 1 to ws-dim.                              CRU186
018500 cu210-exit.  exit.                                                 CRU187
018600*                                                                  CRU188
018700*   cu400 - closest weekday to cu-day (dW / LW resolution)         CRU189
018800 cu400-closest-weekday.                                            CRU190
018900     move      cu-year to ws-calc-year.                             CRU191
019000     move      cu-month to ws-calc-month.                           CRU192
019100     move      cu-day to ws-calc-day.                               CRU193
019200     perform   cu100-compute-dow thru cu100-exit.                   CRU194
019300     move      ws-calc-dow to ws-target-dow.                        CRU195
019400     if        ws-target-dow >= 2 and ws-target-dow <= 6            CRU196
019500                move  cu-day to cu-result-day                       CRU197
019600                move  "Y" to cu-result-status                      CRU198
019700                go to cu400-exit.                                  CRU199
019800     if        ws-target-dow = 7                                   CRU200
019900                if    cu-day - 1 >= 1                               CRU201
020000                      compute cu-result-day = cu-day - 1            CRU202
020100                else                                                CRU203
020200                      compute cu-result-day = cu-day + 2            CRU204
020300                move  "Y" to cu-result-status                      CRU205
020400                go to cu400-exit.                                  CRU206
020500     perform   cu210-days-in-month thru cu210-exit.                 CRU207
020600     if        cu-day + 1 <= ws-dim                                 CRU208
020700                compute cu-result-day = cu-day + 1                  CRU209
020800     else                                                          CRU210
020900                compute cu-result-day = cu-day - 2.                 CRU211
021000     move      "Y" to cu-result-status.                             CRU212
021100 cu400-exit.  exit.                                                 CRU213
021200*                                                                  CRU214
021300*   cu500 - dispatch d#k (ordinal 1-5) vs dL (ordinal zero)        CRU215
021400 cu500-nth-or-last-weekday.                                        CRU216
021500     if        cu-ordinal = zero                                   CRU217
021600                perform cu600-last-weekday thru cu600-exit          CRU218
021700     else                                                          CRU219
021800                perform cu510-nth-weekday thru cu510-exit.          CRU220
021900 cu500-exit.  exit.                                                 CRU221
022000*                                                                  CRU222
022100*   cu510 - kth occurrence of cu-target-dow in the month           CRU223
022200 cu510-nth-weekday.                                                 CRU224
022300     move      cu-year to ws-calc-year.                             CRU225
022400     move      cu-month to ws-calc-month.                           CRU226
022500     move      1 to ws-calc-day.                                    CRU227
022600     perform   cu100-compute-dow thru cu100-exit.                   CRU228
022700     compute   ws-diff = cu-target-dow - ws-calc-dow.                CRU229
022800     if        ws-diff < 0                                         CRU230
022900                add   7 to ws-diff.                                 CRU231
023000     compute   ws-candidate-day = 1 + ws-diff + 7 * (cu-ordinal - 1)CRU232
023100                                  .                                 CRU233
023200     perform   cu210-days-in-month thru cu210-exit.                 CRU234
023300     if        ws-candidate-day <= ws-dim                          CRU235
023400                move  ws-candidate-day to cu-result-day             CRU236
023500                move  "Y" to cu-result-status                      CRU237
023600     else                                                          CRU238
023700                move  "N" to cu-result-status.                     CRU239
023800 cu510-exit.  exit.                                                 CRU240
023900*                                                                  CRU241
024000*   cu600 - last occurrence of cu-target-dow in the month          CRU242
024100 cu600-last-weekday.                                               CRU243
024200     move      cu-year to ws-calc-year.                             CRU244
024300     move      cu-month to ws-calc-month.                           CRU245
024400     perform   cu210-days-in-month thru cu210-exit.                 CRU246
024500     move      ws-dim to ws-calc-day.                               CRU247
024600     perform   cu100-compute-dow thru cu100-exit.                   CRU248
024700     compute   ws-diff = ws-calc-dow - cu-target-dow.                CRU249
024800     if        ws-diff < 0                                         CRU250
024900                add   7 to ws-diff.                                 CRU251
025000     compute   cu-result-day = ws-dim - ws-diff.                    CRU252
025100     move      "Y" to cu-result-status.                             CRU253
025200 cu600-exit.  exit.                                                 CRU254
025300*                                                                  CRU255
025400*   cu700 - last day of month minus cu-ordinal (L / L-n)           CRU256
025500 cu700-last-day-minus-n.                                           CRU257
025600     move      cu-year to ws-calc-year.                             CRU258
025700     move      cu-month to ws-calc-month.                           CRU259
025800     perform   cu210-days-in-month thru cu210-exit.                 CRU260
025900     compute   cu-result-day = ws-dim - cu-ordinal.                 CRU261
026000     if        cu-result-day >= 1                                  CRU262
026100                move  "Y" to cu-result-status                      CRU263
026200     else                                                          CRU264
026300                move  "N" to cu-result-status.                     CRU265
026400 cu700-exit.  exit.                                                 CRU266
026500*                                                                  CRU267
026600*   cu920 - leap year test for ws-leap-year-in                    CRU268
026700 cu920-is-leap.                                                    CRU269
026800     move      "N" to ws-leap-flag.                                 CRU270
026900     move      ws-leap-year-in to ws-year-store.                    CRU271
027000     divide    ws-leap-year-in by 4 giving ws-q4 remainder ws-r4.    CRU272
027100     divide    ws-leap-year-in by 400 giving ws-q400                CRU273
027200               remainder ws-r400.                                   CRU274
027300     if        ws-r4 = zero and ws-year-yy not = zero               CRU275
027400                move  "Y" to ws-leap-flag                          CRU276
027500     else                                                          CRU277
027600                if    ws-r400 = zero                                CRU278
027700                      move "Y" to ws-leap-flag.                     CRU279
027800 cu920-exit.  exit.                                                 CRU280
