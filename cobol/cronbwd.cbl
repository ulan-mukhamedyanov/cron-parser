000100* *****************************************************************CRB001
000200*                                                                 CRB002
000300*           Cron Backward Searcher                                 CRB003
000400*    Finds the nearest fire date/time at or before a reference    CRB005
000500*    instant, year down to second, with backtrack re-entry.       CRB006
000600*                                                                 CRB007
000700* *****************************************************************CRB008
000800 identification          division.                                CRB009
000900* ===============================                                 CRB010
001000 program-id.              cronbwd.                                 CRB011
001100 author.                  Vincent B Coen.                          CRB012
001200 installation.            Applewood Computers.                     CRB013
001300 date-written.            23/03/1986.                              CRB014
001400 date-compiled.                                                    CRB015
001500 security.                Copyright (c) Applewood Computers        CRB016
001600                          1986-2026.  Distributed under the        CRB017
001700                          GNU General Public License.  See the     CRB018
001800                          file COPYING for details.                CRB019
001900*                                                                  CRB020
002000*  remarks.   Mirror image of Cronfwd - same six break levels,    CRB021
002100*              same re-entry shape, but walking backwards.         CRB022
002200*              Advancing a level here means stepping it DOWN to   CRB023
002300*              its previous valid value, and the levels below     CRB024
002400*              are then reset to their HIGHEST value (last day    CRB025
002500*              of the month, 23/59/59) rather than their lowest,  CRB026
002600*              exactly as the old vacation report used to roll     CRB027
002700*              back to the prior accrual period on a short year.  CRB028
002800*                                                                  CRB029
002900*  version.   1.00 of 23/03/86  09:35.                             CRB030
003000*                                                                  CRB031
003100*  Changes:                                                        CRB032
003200*  ------- -                                                       CRB033
003300*  23/03/1986 vbc - Initial write - vacation accrual roll-back     CRB034
003400*                   report, single file read loop.                 CRB035
003500*  02/09/1991 rjh - Added short-year proration break.               CRB036
003600*  14/02/1996 dsm - Page heading tidy up, no functional change.    CRB037
003700*  21/08/1998 vbc - Y2K readiness review - all years held here    CRB038
003800*                   are 4 digit, no change required.              CRB039
003900*  11/01/1999 vbc - Y2K sign-off.                                  CRB040
004000*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRB041
004100*  16/04/2024 vbc - Copyright notice update superseding all        CRB042
004200*                   previous notices.                              CRB043
004300*  24/01/2026 vbc - Rewritten as Cronbwd for the schedule          CRB044
004400*                   calculation project.  Six break levels,        CRB045
004500*                   year down to second, stepping backwards        CRB046
004600*                   with Crnutl for the calendar arithmetic.       CRB047
004700*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRB048
004800*                                                                  CRB049
004900 environment              division.                                CRB050
005000* ===============================                                 CRB051
005100 configuration            section.                                 CRB052
005200 special-names.                                                    CRB053
005300     c01 is                  top-of-form                           CRB054
005400     class alpha-char is     "A" thru "Z"                          CRB055
005500     upsi-0 is               crn-switch-0.                          CRB056
005600*                                                                  CRB057
005700 data                     division.                                CRB058
005800* ===============================                                 CRB059
005900 working-storage section.                                          CRB060
006000* ----------------------                                           CRB061
006100*                                                                  CRB062
006200*    ---  the candidate date/time being walked backward  ---      CRB063
006300 01  ws-cur-date-group.                                            CRB064
006400     03  ws-cur-year         pic s9(4)      comp.                  CRB065
006500     03  ws-cur-month        pic s9(2)      comp.                  CRB066
006600     03  ws-cur-day          pic s9(2)      comp.                  CRB067
006700     03  ws-cur-hour         pic s9(2)      comp.                  CRB068
006800     03  ws-cur-minute       pic s9(2)      comp.                  CRB069
006900     03  ws-cur-second       pic s9(2)      comp.                  CRB070
007000     03  ws-cur-dow          pic s9(2)      comp.                  CRB071
007100 01  ws-cur-date-trace redefines ws-cur-date-group.                CRB072
007200     03  filler              pic x(14).                            CRB073
007300*                                                                  CRB074
007400*    ---  Crnutl call interface and its scratch result  ---        CRB075
007500 77  cu-operation            pic x(4).                             CRB076
007600 77  cu-year                 pic s9(4)      comp.                  CRB077
007700 77  cu-month                pic s9(2)      comp.                  CRB078
007800 77  cu-day                  pic s9(2)      comp.                  CRB079
007900 77  cu-target-dow           pic s9(2)      comp.                  CRB080
008000 77  cu-ordinal              pic s9(2)      comp.                  CRB081
008100 01  cu-result-group.                                              CRB082
008200     03  cu-result-day       pic s9(2)      comp.                  CRB083
008300     03  cu-result-dow       pic s9(2)      comp.                  CRB084
008400     03  cu-result-status    pic x(1).                              CRB085
008500 01  cu-result-flat redefines cu-result-group.                     CRB086
008600     03  filler              pic x(05).                            CRB087
008700*                                                                  CRB088
008800*    ---  generic field/token check scratch (checkCurrent rule)   CRB089
008900 77  ws-tk-start             pic s9(4)      comp.                  CRB090
009000 77  ws-tk-end               pic s9(4)      comp.                  CRB091
009100 77  ws-tk-has-end-flag      pic x(1).                              CRB092
009200 77  ws-tk-every             pic s9(4)      comp.                  CRB093
009300 77  ws-tk-has-every-flag    pic x(1).                              CRB094
009400 77  ws-tk-all-flag          pic x(1).                              CRB095
009500 77  ws-ck-value             pic s9(4)      comp.                  CRB096
009600 77  ws-ck-matched           pic x(1).                              CRB097
009700     88  ck-matched              value "Y".                        CRB098
009800 77  ws-ck-diff              pic s9(4)      comp.                  CRB099
009900 77  ws-ck-q                 pic s9(4)      comp.                  CRB100
010000 77  ws-ck-r                 pic s9(2)      comp.                  CRB101
010100 77  ws-tok-ix-ck            pic s9(2)      comp.                  CRB102
010200*                                                                  CRB103
010300*    ---  level control flags and retreat scratch  ---            CRB104
010400 77  ws-found-flag           pic x(1).                             CRB105
010500 77  ws-year-resolved        pic x(1).                             CRB106
010600 77  ws-month-resolved       pic x(1).                             CRB107
010700 77  ws-month-ok             pic x(1).                             CRB108
010800 77  ws-day-resolved         pic x(1).                             CRB109
010900 77  ws-day-found            pic x(1).                             CRB110
011000 77  ws-day-ok               pic x(1).                             CRB111
011100 77  ws-dom-ok               pic x(1).                             CRB112
011200 77  ws-dow-ok               pic x(1).                             CRB113
011300 77  ws-hour-resolved        pic x(1).                             CRB114
011400 77  ws-hour-found           pic x(1).                             CRB115
011500 77  ws-minute-resolved      pic x(1).                             CRB116
011600 77  ws-minute-found         pic x(1).                             CRB117
011700 77  ws-second-found         pic x(1).                             CRB118
011800 77  ws-advance-ok           pic x(1).                             CRB119
011900 77  ws-scan-year            pic s9(4)      comp.                  CRB120
012000 77  ws-scan-month           pic s9(2)      comp.                  CRB121
012100 77  ws-scan-day             pic s9(2)      comp.                  CRB122
012200 77  ws-scan-hour            pic s9(2)      comp.                  CRB123
012300 77  ws-scan-minute          pic s9(2)      comp.                  CRB124
012400 77  ws-scan-second          pic s9(2)      comp.                  CRB125
012500 77  ws-saved-day            pic s9(2)      comp.                  CRB126
012600 77  ws-days-in-month        pic s9(2)      comp.                  CRB127
012700*                                                                  CRB128
012800 linkage                  section.                                 CRB129
012900* --------------                                                   CRB130
013000 copy "wscrnsch.cob".                                               CRB131
013100 copy "wscrndt.cob".                                                CRB132
013200*                                                                  CRB133
013300 procedure division using crn-schedule-work fire-datetime-work.     CRB134
013400* ======================================================          CRB135
013500 aa000-search.                                                     CRB136
013600     move      dt-year to ws-cur-year.                              CRB137
013700     move      dt-month to ws-cur-month.                            CRB138
013800     move      dt-day to ws-cur-day.                                CRB139
013900     move      dt-hour to ws-cur-hour.                              CRB140
014000     move      dt-minute to ws-cur-minute.                         CRB141
014100     move      dt-second to ws-cur-second.                         CRB142
014200     display   "CRONBWD SEARCH FROM " ws-cur-date-trace.           CRB143
014300     perform   aa010-search-year thru aa010-exit.                  CRB144
014400     if        ws-found-flag = "Y"                                 CRB145
014500                move  ws-cur-year to dt-year                       CRB146
014600                move  ws-cur-month to dt-month                      CRB147
014700                move  ws-cur-day to dt-day                          CRB148
014800                move  ws-cur-hour to dt-hour                        CRB149
014900                move  ws-cur-minute to dt-minute                   CRB150
015000                move  ws-cur-second to dt-second                   CRB151
015100                move  "Y" to dt-found-flag                         CRB152
015200     else                                                          CRB153
015300                move  "N" to dt-found-flag.                        CRB154
015400     display   "CRONBWD SEARCH TO   " ws-cur-date-trace.           CRB155
015500 aa000-exit.                                                       CRB156
015600     goback.                                                       CRB157
015700*                                                                  CRB158
015800*   ====  year level - floor year 1  ====                         CRB159
015900 aa010-search-year.                                                CRB160
016000     move      "N" to ws-year-resolved.                            CRB161
016100     move      "N" to ws-found-flag.                               CRB162
016200     perform   aa011-year-iter thru aa011-exit                     CRB163
016300               until ws-year-resolved = "Y".                       CRB164
016400 aa010-exit.  exit.                                                 CRB165
016500 aa011-year-iter.                                                  CRB166
016600     move      ws-cur-year to ws-ck-value.                          CRB167
016700     move      "N" to ws-ck-matched.                                CRB168
016800     perform   ck140-check-year thru ck140-exit.                   CRB169
016900     if        ck-matched                                          CRB170
017000                perform aa020-search-month thru aa020-exit          CRB171
017100                if    ws-month-ok = "Y"                            CRB172
017200                      move "Y" to ws-year-resolved                 CRB173
017300                      move "Y" to ws-found-flag                    CRB174
017400                      go to aa011-exit.                            CRB175
017500     perform   aa016-prior-year thru aa016-exit.                   CRB176
017600     if        ws-advance-ok = "Y"                                 CRB177
017700                go to aa011-exit.                                  CRB178
017800     move      "Y" to ws-year-resolved.                            CRB179
017900     move      "N" to ws-found-flag.                               CRB180
018000 aa011-exit.  exit.                                                 CRB181
018100 aa016-prior-year.                                                 CRB182
018200     move      "N" to ws-advance-ok.                                CRB183
018300     perform   aa017-year-scan thru aa017-exit                     CRB184
018400               varying ws-scan-year from ws-cur-year by -1          CRB185
018500               until ws-scan-year < 1                              CRB186
018600                     or ws-advance-ok = "Y".                        CRB187
018700 aa016-exit.  exit.                                                 CRB188
018800 aa017-year-scan.                                                  CRB189
018900     if        ws-scan-year < ws-cur-year                          CRB190
019000                move ws-scan-year to ws-ck-value                    CRB191
019100                move "N" to ws-ck-matched                          CRB192
019200                perform ck140-check-year thru ck140-exit            CRB193
019300                if    ck-matched                                   CRB194
019400                      move ws-scan-year to ws-cur-year              CRB195
019500                      move 12 to ws-cur-month                      CRB196
019600                      move 23 to ws-cur-hour                       CRB197
019700                      move 59 to ws-cur-minute                      CRB198
019800                      move 59 to ws-cur-second                      CRB199
019900                      perform aa095-set-last-day thru aa095-exit    CRB200
020000                      move "Y" to ws-advance-ok.                   CRB201
020100 aa017-exit.  exit.                                                 CRB202
020200*                                                                  CRB203
020300*   ====  month level  ====                                       CRB204
020400 aa020-search-month.                                               CRB205
020500     move      "N" to ws-month-resolved.                           CRB206
020600     move      "N" to ws-month-ok.                                 CRB207
020700     perform   aa021-month-iter thru aa021-exit                    CRB208
020800               until ws-month-resolved = "Y".                      CRB209
020900 aa020-exit.  exit.                                                 CRB210
021000 aa021-month-iter.                                                 CRB211
021100     move      ws-cur-month to ws-ck-value.                         CRB212
021200     move      "N" to ws-ck-matched.                                CRB213
021300     perform   ck130-check-month thru ck130-exit.                   CRB214
021400     if        ck-matched                                          CRB215
021500                perform aa030-search-day thru aa030-exit            CRB216
021600                if    ws-day-found = "Y"                           CRB217
021700                      move "Y" to ws-month-resolved                CRB218
021800                      move "Y" to ws-month-ok                      CRB219
021900                      go to aa021-exit.                            CRB220
022000     perform   aa026-prior-month thru aa026-exit.                  CRB221
022100     if        ws-advance-ok = "Y"                                 CRB222
022200                go to aa021-exit.                                  CRB223
022300     move      "Y" to ws-month-resolved.                           CRB224
022400     move      "N" to ws-month-ok.                                 CRB225
022500 aa021-exit.  exit.                                                 CRB226
022600 aa026-prior-month.                                                CRB227
022700     move      "N" to ws-advance-ok.                                CRB228
022800     perform   aa027-month-scan thru aa027-exit                    CRB229
022900               varying ws-scan-month from 12 by -1                 CRB230
023000               until ws-scan-month < 1                             CRB231
023100                     or ws-advance-ok = "Y".                        CRB232
023200 aa026-exit.  exit.                                                 CRB233
023300 aa027-month-scan.                                                 CRB234
023400     if        ws-scan-month < ws-cur-month                        CRB235
023500                move ws-scan-month to ws-ck-value                  CRB236
023600                move "N" to ws-ck-matched                          CRB237
023700                perform ck130-check-month thru ck130-exit           CRB238
023800                if    ck-matched                                   CRB239
023900                      move ws-scan-month to ws-cur-month            CRB240
024000                      move 23 to ws-cur-hour                       CRB241
024100                      move 59 to ws-cur-minute                      CRB242
024200                      move 59 to ws-cur-second                      CRB243
024300                      perform aa095-set-last-day thru aa095-exit    CRB244
024400                      move "Y" to ws-advance-ok.                   CRB245
024500 aa027-exit.  exit.                                                 CRB246
024600*                                                                  CRB247
024700*   ====  day level - day of month and/or day of week  ====       CRB248
024800 aa030-search-day.                                                 CRB249
024900     move      "N" to ws-day-resolved.                             CRB250
025000     move      "N" to ws-day-found.                                CRB251
025100     perform   aa031-day-iter thru aa031-exit                      CRB252
025200               until ws-day-resolved = "Y".                        CRB253
025300 aa030-exit.  exit.                                                 CRB254
025400 aa031-day-iter.                                                   CRB255
025500     perform   ck170-check-day thru ck170-exit.                    CRB256
025600     if        ws-day-ok = "Y"                                     CRB257
025700                perform aa040-search-hour thru aa040-exit           CRB258
025800                if    ws-hour-found = "Y"                          CRB259
025900                      move "Y" to ws-day-resolved                  CRB260
026000                      move "Y" to ws-day-found                     CRB261
026100                      go to aa031-exit.                            CRB262
026200     perform   aa036-prior-day thru aa036-exit.                    CRB263
026300     if        ws-advance-ok = "Y"                                 CRB264
026400                go to aa031-exit.                                  CRB265
026500     move      "Y" to ws-day-resolved.                             CRB266
026600     move      "N" to ws-day-found.                                CRB267
026700 aa031-exit.  exit.                                                 CRB268
026800 aa036-prior-day.                                                  CRB269
026900     move      "N" to ws-advance-ok.                                CRB270
027000     move      ws-cur-day to ws-saved-day.                          CRB271
027100     perform   aa037-day-scan thru aa037-exit                      CRB272
027200               varying ws-scan-day from ws-saved-day by -1          CRB273
027300               until ws-scan-day < 1                               CRB274
027400                     or ws-advance-ok = "Y".                        CRB275
027500     if        ws-advance-ok not = "Y"                             CRB276
027600                move ws-saved-day to ws-cur-day.                    CRB277
027700 aa036-exit.  exit.                                                 CRB278
027800 aa037-day-scan.                                                   CRB279
027900     if        ws-scan-day < ws-saved-day                          CRB280
028000                move ws-scan-day to ws-cur-day                      CRB281
028100                perform ck170-check-day thru ck170-exit             CRB282
028200                if    ws-day-ok = "Y"                              CRB283
028300                      move 23 to ws-cur-hour                       CRB284
028400                      move 59 to ws-cur-minute                      CRB285
028500                      move 59 to ws-cur-second                      CRB286
028600                      move "Y" to ws-advance-ok.                   CRB287
028700 aa037-exit.  exit.                                                 CRB288
028800*                                                                  CRB289
028900*   ====  hour level  ====                                        CRB290
029000 aa040-search-hour.                                                CRB291
029100     move      "N" to ws-hour-resolved.                            CRB292
029200     move      "N" to ws-hour-found.                               CRB293
029300     perform   aa041-hour-iter thru aa041-exit                     CRB294
029400               until ws-hour-resolved = "Y".                       CRB295
029500 aa040-exit.  exit.                                                 CRB296
029600 aa041-hour-iter.                                                  CRB297
029700     move      ws-cur-hour to ws-ck-value.                         CRB298
029800     move      "N" to ws-ck-matched.                                CRB299
029900     perform   ck120-check-hour thru ck120-exit.                   CRB300
030000     if        ck-matched                                          CRB301
030100                perform aa050-search-minute thru aa050-exit         CRB302
030200                if    ws-minute-found = "Y"                        CRB303
030300                      move "Y" to ws-hour-resolved                 CRB304
030400                      move "Y" to ws-hour-found                    CRB305
030500                      go to aa041-exit.                            CRB306
030600     perform   aa046-prior-hour thru aa046-exit.                   CRB307
030700     if        ws-advance-ok = "Y"                                 CRB308
030800                go to aa041-exit.                                  CRB309
030900     move      "Y" to ws-hour-resolved.                            CRB310
031000     move      "N" to ws-hour-found.                               CRB311
031100 aa041-exit.  exit.                                                 CRB312
031200 aa046-prior-hour.                                                 CRB313
031300     move      "N" to ws-advance-ok.                                CRB314
031400     perform   aa047-hour-scan thru aa047-exit                     CRB315
031500               varying ws-scan-hour from 23 by -1                  CRB316
031600               until ws-scan-hour < 0                              CRB317
031700                     or ws-advance-ok = "Y".                        CRB318
031800 aa046-exit.  exit.                                                 CRB319
031900 aa047-hour-scan.                                                  CRB320
032000     if        ws-scan-hour < ws-cur-hour                          CRB321
032100                move ws-scan-hour to ws-ck-value                    CRB322
032200                move "N" to ws-ck-matched                          CRB323
032300                perform ck120-check-hour thru ck120-exit            CRB324
032400                if    ck-matched                                   CRB325
032500                      move ws-scan-hour to ws-cur-hour              CRB326
032600                      move 59 to ws-cur-minute                      CRB327
032700                      move 59 to ws-cur-second                      CRB328
032800                      move "Y" to ws-advance-ok.                   CRB329
032900 aa047-exit.  exit.                                                 CRB330
033000*                                                                  CRB331
033100*   ====  minute level  ====                                      CRB332
033200 aa050-search-minute.                                              CRB333
033300     move      "N" to ws-minute-resolved.                          CRB334
033400     move      "N" to ws-minute-found.                             CRB335
033500     perform   aa051-minute-iter thru aa051-exit                   CRB336
033600               until ws-minute-resolved = "Y".                     CRB337
033700 aa050-exit.  exit.                                                 CRB338
033800 aa051-minute-iter.                                                CRB339
033900     move      ws-cur-minute to ws-ck-value.                        CRB340
034000     move      "N" to ws-ck-matched.                                CRB341
034100     perform   ck110-check-minute thru ck110-exit.                 CRB342
034200     if        ck-matched                                          CRB343
034300                perform aa060-search-second thru aa060-exit         CRB344
034400                if    ws-second-found = "Y"                        CRB345
034500                      move "Y" to ws-minute-resolved                CRB346
034600                      move "Y" to ws-minute-found                  CRB347
034700                      go to aa051-exit.                            CRB348
034800     perform   aa056-prior-minute thru aa056-exit.                 CRB349
034900     if        ws-advance-ok = "Y"                                 CRB350
035000                go to aa051-exit.                                  CRB351
035100     move      "Y" to ws-minute-resolved.                          CRB352
035200     move      "N" to ws-minute-found.                             CRB353
035300 aa051-exit.  exit.                                                 CRB354
035400 aa056-prior-minute.                                               CRB355
035500     move      "N" to ws-advance-ok.                                CRB356
035600     perform   aa057-minute-scan thru aa057-exit                   CRB357
035700               varying ws-scan-minute from 59 by -1                 CRB358
035800               until ws-scan-minute < 0                            CRB359
035900                     or ws-advance-ok = "Y".                        CRB360
036000 aa056-exit.  exit.                                                 CRB361
036100 aa057-minute-scan.                                                CRB362
036200     if        ws-scan-minute < ws-cur-minute                       CRB363
036300                move ws-scan-minute to ws-ck-value                  CRB364
036400                move "N" to ws-ck-matched                          CRB365
036500                perform ck110-check-minute thru ck110-exit          CRB366
036600                if    ck-matched                                   CRB367
036700                      move ws-scan-minute to ws-cur-minute          CRB368
036800                      move 59 to ws-cur-second                      CRB369
036900                      move "Y" to ws-advance-ok.                   CRB370
037000 aa057-exit.  exit.                                                 CRB371
037100*                                                                  CRB372
037200*   ====  second level - leaf, no further descent  ====           CRB373
037300 aa060-search-second.                                              CRB374
037400     move      ws-cur-second to ws-ck-value.                        CRB375
037500     move      "N" to ws-ck-matched.                                CRB376
037600     perform   ck100-check-second thru ck100-exit.                 CRB377
037700     if        ck-matched                                          CRB378
037800                move "Y" to ws-second-found                        CRB379
037900                go to aa060-exit.                                  CRB380
038000     perform   aa066-prior-second thru aa066-exit.                 CRB381
038100     move      ws-advance-ok to ws-second-found.                   CRB382
038200 aa060-exit.  exit.                                                 CRB383
038300 aa066-prior-second.                                               CRB384
038400     move      "N" to ws-advance-ok.                                CRB385
038500     perform   aa067-second-scan thru aa067-exit                   CRB386
038600               varying ws-scan-second from 59 by -1                 CRB387
038700               until ws-scan-second < 0                            CRB388
038800                     or ws-advance-ok = "Y".                        CRB389
038900 aa066-exit.  exit.                                                 CRB390
039000 aa067-second-scan.                                                CRB391
039100     if        ws-scan-second < ws-cur-second                       CRB392
039200                move ws-scan-second to ws-ck-value                 CRB393
039300                move "N" to ws-ck-matched                          CRB394
039400                perform ck100-check-second thru ck100-exit          CRB395
039500                if    ck-matched                                   CRB396
039600                      move ws-scan-second to ws-cur-second          CRB397
039700                      move "Y" to ws-advance-ok.                   CRB398
039800 aa067-exit.  exit.                                                 CRB399
039900*                                                                  CRB400
040000*   ====  set the candidate day to the last day of the            CRB401
040100*         current year/month - used after a year or month         CRB402
040200*         retreat, where lower levels reset UP not down  ====     CRB403
040300 aa095-set-last-day.                                               CRB404
040400     move      "DIM " to cu-operation.                             CRB405
040500     move      ws-cur-year to cu-year.                              CRB406
040600     move      ws-cur-month to cu-month.                            CRB407
040700     call      "CRNUTL" using cu-operation cu-year cu-month         CRB408
040800                           cu-day cu-target-dow cu-ordinal          CRB409
040900                           cu-result-group.                        CRB410
041000     move      cu-result-day to ws-cur-day.                        CRB411
041100 aa095-exit.  exit.                                                 CRB412
041200*                                                                  CRB413
041300*   ====  day of week of the candidate date, Crnutl DOW op  ====  CRB414
041400 aa090-compute-cur-dow.                                            CRB415
041500     move      "DOW " to cu-operation.                             CRB416
041600     move      ws-cur-year to cu-year.                              CRB417
041700     move      ws-cur-month to cu-month.                            CRB418
041800     move      ws-cur-day to cu-day.                                CRB419
041900     call      "CRNUTL" using cu-operation cu-year cu-month         CRB420
042000                           cu-day cu-target-dow cu-ordinal          CRB421
042100                           cu-result-group.                        CRB422
042200     move      cu-result-dow to ws-cur-dow.                        CRB423
042300 aa090-exit.  exit.                                                 CRB424
042400*                                                                  CRB425
042500*   ====  checkCurrent - seconds/minutes/hours/month/year  ====   CRB426
042600 ck100-check-second.                                               CRB427
042700     move      "N" to ws-ck-matched.                                CRB428
042800     perform   ck101-sec-tok-loop thru ck101-exit                  CRB429
042900               varying ws-tok-ix-ck from 1 by 1                     CRB430
043000               until ws-tok-ix-ck > crn-sec-count                   CRB431
043100                     or ck-matched.                                 CRB432
043200 ck100-exit.  exit.                                                 CRB433
043300 ck101-sec-tok-loop.                                               CRB434
043400     move      crn-sec-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB435
043500     move      crn-sec-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB436
043600     move      crn-sec-tok-has-end (ws-tok-ix-ck)                  CRB437
043700               to ws-tk-has-end-flag.                               CRB438
043800     move      crn-sec-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB439
043900     move      crn-sec-tok-has-evry (ws-tok-ix-ck)                  CRB440
044000               to ws-tk-has-every-flag.                            CRB441
044100     move      crn-sec-tok-all-flag (ws-tok-ix-ck)                 CRB442
044200               to ws-tk-all-flag.                                   CRB443
044300     perform   ck900-match-token thru ck900-exit.                  CRB444
044400 ck101-exit.  exit.                                                 CRB445
044500*                                                                  CRB446
044600 ck110-check-minute.                                               CRB447
044700     move      "N" to ws-ck-matched.                                CRB448
044800     perform   ck111-min-tok-loop thru ck111-exit                  CRB449
044900               varying ws-tok-ix-ck from 1 by 1                     CRB450
045000               until ws-tok-ix-ck > crn-min-count                   CRB451
045100                     or ck-matched.                                 CRB452
045200 ck110-exit.  exit.                                                 CRB453
045300 ck111-min-tok-loop.                                               CRB454
045400     move      crn-min-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB455
045500     move      crn-min-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB456
045600     move      crn-min-tok-has-end (ws-tok-ix-ck)                   CRB457
045700               to ws-tk-has-end-flag.                               CRB458
045800     move      crn-min-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB459
045900     move      crn-min-tok-has-evry (ws-tok-ix-ck)                  CRB460
046000               to ws-tk-has-every-flag.                             CRB461
046100     move      crn-min-tok-all-flag (ws-tok-ix-ck)                 CRB462
046200               to ws-tk-all-flag.                                   CRB463
046300     perform   ck900-match-token thru ck900-exit.                  CRB464
046400 ck111-exit.  exit.                                                 CRB465
046500*                                                                  CRB466
046600 ck120-check-hour.                                                 CRB467
046700     move      "N" to ws-ck-matched.                                CRB468
046800     perform   ck121-hou-tok-loop thru ck121-exit                  CRB469
046900               varying ws-tok-ix-ck from 1 by 1                     CRB470
047000               until ws-tok-ix-ck > crn-hou-count                   CRB471
047100                     or ck-matched.                                 CRB472
047200 ck120-exit.  exit.                                                 CRB473
047300 ck121-hou-tok-loop.                                               CRB474
047400     move      crn-hou-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB475
047500     move      crn-hou-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB476
047600     move      crn-hou-tok-has-end (ws-tok-ix-ck)                   CRB477
047700               to ws-tk-has-end-flag.                               CRB478
047800     move      crn-hou-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB479
047900     move      crn-hou-tok-has-evry (ws-tok-ix-ck)                  CRB480
048000               to ws-tk-has-every-flag.                             CRB481
048100     move      crn-hou-tok-all-flag (ws-tok-ix-ck)                 CRB482
048200               to ws-tk-all-flag.                                   CRB483
048300     perform   ck900-match-token thru ck900-exit.                  CRB484
048400 ck121-exit.  exit.                                                 CRB485
048500*                                                                  CRB486
048600 ck130-check-month.                                                CRB487
048700     move      "N" to ws-ck-matched.                                CRB488
048800     perform   ck131-mon-tok-loop thru ck131-exit                  CRB489
048900               varying ws-tok-ix-ck from 1 by 1                     CRB490
049000               until ws-tok-ix-ck > crn-mon-count                   CRB491
049100                     or ck-matched.                                 CRB492
049200 ck130-exit.  exit.                                                 CRB493
049300 ck131-mon-tok-loop.                                               CRB494
049400     move      crn-mon-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB495
049500     move      crn-mon-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB496
049600     move      crn-mon-tok-has-end (ws-tok-ix-ck)                   CRB497
049700               to ws-tk-has-end-flag.                               CRB498
049800     move      crn-mon-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB499
049900     move      crn-mon-tok-has-evry (ws-tok-ix-ck)                  CRB500
050000               to ws-tk-has-every-flag.                             CRB501
050100     move      crn-mon-tok-all-flag (ws-tok-ix-ck)                 CRB502
050200               to ws-tk-all-flag.                                   CRB503
050300     perform   ck900-match-token thru ck900-exit.                  CRB504
050400 ck131-exit.  exit.                                                 CRB505
050500*                                                                  CRB506
050600 ck140-check-year.                                                 CRB507
050700     move      "N" to ws-ck-matched.                                CRB508
050800     perform   ck141-yr-tok-loop thru ck141-exit                    CRB509
050900               varying ws-tok-ix-ck from 1 by 1                     CRB510
051000               until ws-tok-ix-ck > crn-yr-count                    CRB511
051100                     or ck-matched.                                 CRB512
051200 ck140-exit.  exit.                                                 CRB513
051300 ck141-yr-tok-loop.                                                CRB514
051400     move      crn-yr-tok-start (ws-tok-ix-ck) to ws-tk-start.      CRB515
051500     move      crn-yr-tok-end (ws-tok-ix-ck) to ws-tk-end.          CRB516
051600     move      crn-yr-tok-has-end (ws-tok-ix-ck)                    CRB517
051700               to ws-tk-has-end-flag.                               CRB518
051800     move      crn-yr-tok-every (ws-tok-ix-ck) to ws-tk-every.      CRB519
051900     move      crn-yr-tok-has-evry (ws-tok-ix-ck)                   CRB520
052000               to ws-tk-has-every-flag.                             CRB521
052100     move      crn-yr-tok-all-flag (ws-tok-ix-ck)                  CRB522
052200               to ws-tk-all-flag.                                   CRB523
052300     perform   ck900-match-token thru ck900-exit.                  CRB524
052400 ck141-exit.  exit.                                                 CRB525
052500*                                                                  CRB526
052600*   ck900 - generic checkCurrent test, Ws-Tk-* against            CRB527
052700*           Ws-Ck-Value, only ever sets Ws-Ck-Matched to Y.       CRB528
052800 ck900-match-token.                                                CRB529
052900     if        ws-tk-all-flag = "Y"                                CRB530
053000                move "Y" to ws-ck-matched                          CRB531
053100                go to ck900-exit.                                  CRB532
053200     if        ws-tk-has-end-flag not = "Y"                        CRB533
053300          and  ws-tk-has-every-flag not = "Y"                      CRB534
053400                if ws-ck-value = ws-tk-start                        CRB535
053500                   move "Y" to ws-ck-matched                       CRB536
053600                go to ck900-exit.                                  CRB537
053700     if        ws-tk-start > ws-ck-value                           CRB538
053800                go to ck900-exit.                                  CRB539
053900     if        ws-tk-has-end-flag = "Y"                            CRB540
054000          and  ws-tk-has-every-flag = "Y"                          CRB541
054100                if ws-ck-value <= ws-tk-end                        CRB542
054200                   compute ws-ck-diff = ws-ck-value - ws-tk-start   CRB543
054300                   divide ws-ck-diff by ws-tk-every                  CRB544
054400                          giving ws-ck-q remainder ws-ck-r          CRB545
054500                   if ws-ck-r = zero                                CRB546
054600                      move "Y" to ws-ck-matched                    CRB547
054700                go to ck900-exit.                                  CRB548
054800     if        ws-tk-has-end-flag = "Y"                            CRB549
054900                if ws-ck-value <= ws-tk-end                        CRB550
055000                   move "Y" to ws-ck-matched                       CRB551
055100                go to ck900-exit.                                  CRB552
055200     compute   ws-ck-diff = ws-ck-value - ws-tk-start.              CRB553
055300     divide    ws-ck-diff by ws-tk-every giving ws-ck-q             CRB554
055400               remainder ws-ck-r.                                  CRB555
055500     if        ws-ck-r = zero                                      CRB556
055600                move "Y" to ws-ck-matched.                         CRB557
055700 ck900-exit.  exit.                                                 CRB558
055800*                                                                  CRB559
055900*   ====  day level helpers - day of month / day of week  ====    CRB560
056000 ck170-check-day.                                                  CRB561
056100     perform   aa090-compute-cur-dow thru aa090-exit.               CRB562
056200     perform   ck150-check-dom thru ck150-exit.                    CRB563
056300     perform   ck160-check-dow thru ck160-exit.                    CRB564
056400     if        ws-dom-ok = "Y" and ws-dow-ok = "Y"                  CRB565
056500                move "Y" to ws-day-ok                              CRB566
056600     else                                                          CRB567
056700                move "N" to ws-day-ok.                             CRB568
056800 ck170-exit.  exit.                                                 CRB569
056900*                                                                  CRB570
057000 ck150-check-dom.                                                  CRB571
057100     if        not crn-dom-is-active                               CRB572
057200                move "Y" to ws-dom-ok                               CRB573
057300                go to ck150-exit.                                  CRB574
057400     move      "N" to ws-dom-ok.                                   CRB575
057500     perform   ck151-dom-tok-loop thru ck151-exit                  CRB576
057600               varying ws-tok-ix-ck from 1 by 1                     CRB577
057700               until ws-tok-ix-ck > crn-dom-count                   CRB578
057800                     or ws-dom-ok = "Y".                           CRB579
057900 ck150-exit.  exit.                                                 CRB580
058000 ck151-dom-tok-loop.                                               CRB581
058100     if        crn-dom-tok-all-flag (ws-tok-ix-ck) = "Y"            CRB582
058200                move "Y" to ws-dom-ok                              CRB583
058300                go to ck151-exit.                                  CRB584
058400     if        crn-dom-tok-any-flag (ws-tok-ix-ck) = "Y"            CRB585
058500                go to ck151-exit.                                  CRB586
058600     if        crn-dom-tok-weekday (ws-tok-ix-ck) = "Y"             CRB587
058700                perform ck152-check-dom-weekday thru ck152-exit     CRB588
058800                go to ck151-exit.                                  CRB589
058900     if        crn-dom-tok-start (ws-tok-ix-ck) <= zero            CRB590
059000                perform ck153-check-dom-last thru ck153-exit        CRB591
059100                go to ck151-exit.                                  CRB592
059200     move      crn-dom-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB593
059300     move      crn-dom-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB594
059400     move      crn-dom-tok-has-end (ws-tok-ix-ck)                   CRB595
059500               to ws-tk-has-end-flag.                               CRB596
059600     move      crn-dom-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB597
059700     move      crn-dom-tok-has-evry (ws-tok-ix-ck)                  CRB598
059800               to ws-tk-has-every-flag.                             CRB599
059900     move      "N" to ws-tk-all-flag.                               CRB600
060000     move      ws-cur-day to ws-ck-value.                          CRB601
060100     move      "N" to ws-ck-matched.                                CRB602
060200     perform   ck900-match-token thru ck900-exit.                  CRB603
060300     if        ck-matched                                          CRB604
060400                move "Y" to ws-dom-ok.                              CRB605
060500 ck151-exit.  exit.                                                 CRB606
060600 ck152-check-dom-weekday.                                          CRB607
060700     move      ws-cur-year to cu-year.                              CRB608
060800     move      ws-cur-month to cu-month.                            CRB609
060900     if        crn-dom-tok-start (ws-tok-ix-ck) = zero             CRB610
061000                move "DIM " to cu-operation                        CRB611
061100                call "CRNUTL" using cu-operation cu-year cu-month   CRB612
061200                     cu-day cu-target-dow cu-ordinal               CRB613
061300                     cu-result-group                               CRB614
061400                move cu-result-day to cu-day                       CRB615
061500     else                                                          CRB616
061600                move crn-dom-tok-start (ws-tok-ix-ck) to cu-day.   CRB617
061700     move      "WDAY" to cu-operation.                             CRB618
061800     call      "CRNUTL" using cu-operation cu-year cu-month         CRB619
061900                           cu-day cu-target-dow cu-ordinal          CRB620
062000                           cu-result-group.                        CRB621
062100     if        cu-result-day = ws-cur-day                          CRB622
062200                move "Y" to ws-dom-ok.                             CRB623
062300 ck152-exit.  exit.                                                 CRB624
062400 ck153-check-dom-last.                                             CRB625
062500     move      "LDAY" to cu-operation.                             CRB626
062600     move      ws-cur-year to cu-year.                              CRB627
062700     move      ws-cur-month to cu-month.                            CRB628
062800     compute   cu-ordinal = zero - crn-dom-tok-start (ws-tok-ix-ck)CRB629
062900                                   .                                CRB630
063000     call      "CRNUTL" using cu-operation cu-year cu-month         CRB631
063100                           cu-day cu-target-dow cu-ordinal          CRB632
063200                           cu-result-group.                        CRB633
063300     if        cu-result-status = "Y"                              CRB634
063400          and  cu-result-day = ws-cur-day                          CRB635
063500                move "Y" to ws-dom-ok.                             CRB636
063600 ck153-exit.  exit.                                                 CRB637
063700*                                                                  CRB638
063800 ck160-check-dow.                                                  CRB639
063900     if        not crn-dow-is-active                               CRB640
064000                move "Y" to ws-dow-ok                              CRB641
064100                go to ck160-exit.                                  CRB642
064200     move      "N" to ws-dow-ok.                                   CRB643
064300     perform   ck161-dow-tok-loop thru ck161-exit                  CRB644
064400               varying ws-tok-ix-ck from 1 by 1                     CRB645
064500               until ws-tok-ix-ck > crn-dow-count                   CRB646
064600                     or ws-dow-ok = "Y".                           CRB647
064700 ck160-exit.  exit.                                                 CRB648
064800 ck161-dow-tok-loop.                                               CRB649
064900     if        crn-dow-tok-all-flag (ws-tok-ix-ck) = "Y"            CRB650
065000                move "Y" to ws-dow-ok                              CRB651
065100                go to ck161-exit.                                  CRB652
065200     if        crn-dow-tok-any-flag (ws-tok-ix-ck) = "Y"            CRB653
065300                go to ck161-exit.                                  CRB654
065400     if        crn-dow-tok-has-ord (ws-tok-ix-ck) = "Y"            CRB655
065500                perform ck162-check-dow-ordinal thru ck162-exit    CRB656
065600                go to ck161-exit.                                  CRB657
065700     move      crn-dow-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRB658
065800     move      crn-dow-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRB659
065900     move      crn-dow-tok-has-end (ws-tok-ix-ck)                   CRB660
066000               to ws-tk-has-end-flag.                               CRB661
066100     move      crn-dow-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRB662
066200     move      crn-dow-tok-has-evry (ws-tok-ix-ck)                  CRB663
066300               to ws-tk-has-every-flag.                             CRB664
066400     move      "N" to ws-tk-all-flag.                               CRB665
066500     move      ws-cur-dow to ws-ck-value.                          CRB666
066600     move      "N" to ws-ck-matched.                                CRB667
066700     perform   ck900-match-token thru ck900-exit.                  CRB668
066800     if        ck-matched                                          CRB669
066900                move "Y" to ws-dow-ok.                             CRB670
067000 ck161-exit.  exit.                                                 CRB671
067100 ck162-check-dow-ordinal.                                         CRB672
067200     move      "NTHW" to cu-operation.                             CRB673
067300     move      ws-cur-year to cu-year.                              CRB674
067400     move      ws-cur-month to cu-month.                            CRB675
067500     move      crn-dow-tok-start (ws-tok-ix-ck) to cu-target-dow.   CRB676
067600     move      crn-dow-tok-ordinal (ws-tok-ix-ck) to cu-ordinal.    CRB677
067700     call      "CRNUTL" using cu-operation cu-year cu-month         CRB678
067800                           cu-day cu-target-dow cu-ordinal          CRB679
067900                           cu-result-group.                        CRB680
068000     if        cu-result-status = "Y"                              CRB681
068100          and  cu-result-day = ws-cur-day                          CRB682
068200                move "Y" to ws-dow-ok.                             CRB683
068300 ck162-exit.  exit.                                                 CRB684
