000100* *******************************************                     WST001
000200*                                           *                     WST002
000300*   Record Definition For Cron Token        *                     WST003
000400*    (one decoded sub-expression, passed     *                    WST005
000500*     on the CALL to/from CRNGRAM)           *                    WST006
000600*                                           *                     WST007
000700* *******************************************                     WST008
000800*                                                                 WST010
000900*  14/01/26 vbc - Created for schedule calculation support.       WST011
001000*  03/02/26 vbc - Added Tok-Ordinal/Tok-Closest-Weekday for the   WST012
001100*                 Dow d#k/dL and Dom dW/LW special forms.         WST013
001200*                                                                 WST014
001300 01  CRN-TOKEN-WORK.                                              WST015
001400     03  TOK-START                pic s9(4) comp.                 WST016
001500     03  TOK-END                  pic s9(4) comp.                 WST017
001600     03  TOK-HAS-END-FLAG         pic x(1).                       WST018
001700         88  HAS-END                   value "Y".                 WST019
001800     03  TOK-EVERY                pic s9(4) comp.                 WST020
001900     03  TOK-HAS-EVERY-FLAG       pic x(1).                       WST021
002000         88  HAS-EVERY                 value "Y".                 WST022
002100     03  TOK-ORDINAL              pic s9(2) comp.                 WST023
002200     03  TOK-HAS-ORDINAL-FLAG     pic x(1).                       WST024
002300         88  HAS-ORDINAL               value "Y".                 WST025
002400     03  TOK-CLOSEST-WEEKDAY-FLAG pic x(1).                       WST026
002500         88  IS-WEEKDAY                value "Y".                 WST027
002600     03  TOK-ANY-FLAG             pic x(1).                       WST028
002700         88  IS-ANY                    value "Y".                 WST029
002800     03  TOK-EVERY-SENTINEL-FLAG  pic x(1).                       WST030
002900         88  IS-EVERY-ALL              value "Y".                 WST031
002950*    Tok-Decode-Status - Y = decoded ok, N = bad sub-expression.  WST031A
003000     03  TOK-DECODE-STATUS        pic x(1).                       WST032
003100         88  TOK-DECODE-OK             value "Y".                 WST033
003200     03  filler                   pic x(04).                     WST034
