000100* *****************************************************************CRF001
000200*                                                                 CRF002
000300*           Cron Forward Searcher                                 CRF003
000400*    Finds the next fire date/time at or after a reference        CRF005
000500*    instant, year down to second, with backtrack re-entry.       CRF006
000600*                                                                 CRF007
000700* *****************************************************************CRF008
000800 identification          division.                                CRF009
000900* ===============================                                 CRF010
001000 program-id.              cronfwd.                                 CRF011
001100 author.                  Vincent B Coen.                          CRF012
001200 installation.            Applewood Computers.                     CRF013
001300 date-written.            09/02/1985.                              CRF014
001400 date-compiled.                                                    CRF015
001500 security.                Copyright (c) Applewood Computers        CRF016
001600                          1985-2026.  Distributed under the        CRF017
001700                          GNU General Public License.  See the     CRF018
001800                          file COPYING for details.                CRF019
001900*                                                                  CRF020
002000*  remarks.   Chained control-break style search, one break       CRF021
002100*              level per date/time component - year, month, day  CRF022
002200*              (of month and/or of week, whichever is active),    CRF023
002300*              hour, minute, second.  At each level, if the       CRF024
002400*              current value already satisfies that field we      CRF025
002500*              descend to the next level down; if the levels       CRF026
002600*              below it cannot be satisfied we come back up and   CRF027
002700*              advance this level to its next valid value, the    CRF028
002800*              same re-entry the old check register run used to   CRF029
002900*              step to the next employee group on a bad match.   CRF030
003000*                                                                  CRF031
003100*  version.   1.00 of 09/02/85  15:50.                            CRF032
003200*                                                                  CRF033
003300*  Changes:                                                        CRF034
003400*  ------- -                                                       CRF035
003500*  09/02/1985 vbc - Initial write - chained employee/check         CRF036
003600*                   register search with group re-entry on a      CRF037
003700*                   short pay period.                             CRF038
003800*  11/06/1990 rjh - Added extra break level for the new pay        CRF039
003900*                   frequency code.                               CRF040
004000*  04/12/1995 dsm - Report layout tidy up, no functional change.   CRF041
004100*  21/08/1998 vbc - Y2K readiness review - all years held here    CRF042
004200*                   are 4 digit, no change required.              CRF043
004300*  11/01/1999 vbc - Y2K sign-off.                                  CRF044
004400*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRF045
004500*  16/04/2024 vbc - Copyright notice update superseding all        CRF046
004600*                   previous notices.                              CRF047
004700*  24/01/2026 vbc - Rewritten as Cronfwd for the schedule          CRF048
004800*                   calculation project.  Six break levels now    CRF049
004900*                   year/month/day/hour/minute/second, re-entry   CRF050
005000*                   on each level via Crnutl for the calendar     CRF051
005100*                   arithmetic.                                   CRF052
005200*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRF053
005300*                                                                  CRF055
005400 environment              division.                                CRF056
005500* ===============================                                 CRF057
005600 configuration            section.                                 CRF058
005700 special-names.                                                    CRF059
005800     c01 is                  top-of-form                           CRF060
005900     class alpha-char is     "A" thru "Z"                          CRF061
006000     upsi-0 is               crn-switch-0.                          CRF062
006100*                                                                  CRF063
006200 data                     division.                                CRF064
006300* ===============================                                 CRF065
006400 working-storage section.                                          CRF066
006500* ----------------------                                           CRF067
006600*                                                                  CRF068
006700*    ---  the candidate date/time being walked forward  ---       CRF069
006800 01  ws-cur-date-group.                                            CRF070
006900     03  ws-cur-year         pic s9(4)      comp.                  CRF071
007000     03  ws-cur-month        pic s9(2)      comp.                  CRF072
007100     03  ws-cur-day          pic s9(2)      comp.                  CRF073
007200     03  ws-cur-hour         pic s9(2)      comp.                  CRF074
007300     03  ws-cur-minute       pic s9(2)      comp.                  CRF075
007400     03  ws-cur-second       pic s9(2)      comp.                  CRF076
007500     03  ws-cur-dow          pic s9(2)      comp.                  CRF077
007600 01  ws-cur-date-trace redefines ws-cur-date-group.                CRF078
007700     03  filler              pic x(14).                            CRF079
007800*                                                                  CRF080
007900*    ---  Crnutl call interface and its scratch result  ---        CRF081
008000 77  cu-operation            pic x(4).                             CRF082
008100 77  cu-year                 pic s9(4)      comp.                  CRF083
008200 77  cu-month                pic s9(2)      comp.                  CRF084
008300 77  cu-day                  pic s9(2)      comp.                  CRF085
008400 77  cu-target-dow           pic s9(2)      comp.                  CRF086
008500 77  cu-ordinal              pic s9(2)      comp.                  CRF087
008600 01  cu-result-group.                                              CRF088
008700     03  cu-result-day       pic s9(2)      comp.                  CRF089
008800     03  cu-result-dow       pic s9(2)      comp.                  CRF090
008900     03  cu-result-status    pic x(1).                              CRF091
009000 01  cu-result-flat redefines cu-result-group.                     CRF092
009100     03  filler              pic x(05).                            CRF093
009200*                                                                  CRF094
009300*    ---  generic field/token check scratch (checkCurrent rule)   CRF095
009400 77  ws-tk-start             pic s9(4)      comp.                  CRF096
009500 77  ws-tk-end               pic s9(4)      comp.                  CRF097
009600 77  ws-tk-has-end-flag      pic x(1).                              CRF098
009700 77  ws-tk-every             pic s9(4)      comp.                  CRF099
009800 77  ws-tk-has-every-flag    pic x(1).                              CRF100
009900 77  ws-tk-all-flag          pic x(1).                              CRF101
010000 77  ws-ck-value             pic s9(4)      comp.                  CRF102
010100 77  ws-ck-matched           pic x(1).                              CRF103
010200     88  ck-matched              value "Y".                        CRF104
010300 77  ws-ck-diff              pic s9(4)      comp.                  CRF105
010400 77  ws-ck-q                 pic s9(4)      comp.                  CRF106
010500 77  ws-ck-r                 pic s9(2)      comp.                  CRF107
010600 77  ws-tok-ix-ck            pic s9(2)      comp.                  CRF108
010700*                                                                  CRF109
010800*    ---  level control flags and advance scratch  ---            CRF110
010900 77  ws-found-flag           pic x(1).                             CRF111
011000 77  ws-year-resolved        pic x(1).                             CRF112
011100 77  ws-month-resolved       pic x(1).                             CRF113
011200 77  ws-month-ok             pic x(1).                             CRF114
011300 77  ws-day-resolved         pic x(1).                             CRF115
011400 77  ws-day-found            pic x(1).                             CRF116
011500 77  ws-day-ok               pic x(1).                             CRF117
011600 77  ws-dom-ok               pic x(1).                             CRF118
011700 77  ws-dow-ok               pic x(1).                             CRF119
011800 77  ws-hour-resolved        pic x(1).                             CRF120
011900 77  ws-hour-found           pic x(1).                             CRF121
012000 77  ws-minute-resolved      pic x(1).                             CRF122
012100 77  ws-minute-found         pic x(1).                             CRF123
012200 77  ws-second-found         pic x(1).                             CRF124
012300 77  ws-advance-ok           pic x(1).                             CRF125
012400 77  ws-scan-year            pic s9(4)      comp.                  CRF126
012500 77  ws-scan-month           pic s9(2)      comp.                  CRF127
012600 77  ws-scan-day             pic s9(2)      comp.                  CRF128
012700 77  ws-scan-hour            pic s9(2)      comp.                  CRF129
012800 77  ws-scan-minute          pic s9(2)      comp.                  CRF130
012900 77  ws-scan-second          pic s9(2)      comp.                  CRF131
013000 77  ws-saved-day            pic s9(2)      comp.                  CRF132
013100 77  ws-days-in-month        pic s9(2)      comp.                  CRF133
013200*                                                                  CRF134
013300 linkage                  section.                                 CRF135
013400* --------------                                                   CRF136
013500 copy "wscrnsch.cob".                                               CRF137
013600 copy "wscrndt.cob".                                                CRF138
013700*                                                                  CRF139
013800 procedure division using crn-schedule-work fire-datetime-work.     CRF140
013900* ======================================================          CRF141
014000 aa000-search.                                                     CRF142
014100     move      dt-year to ws-cur-year.                              CRF143
014200     move      dt-month to ws-cur-month.                            CRF144
014300     move      dt-day to ws-cur-day.                                CRF145
014400     move      dt-hour to ws-cur-hour.                              CRF146
014500     move      dt-minute to ws-cur-minute.                         CRF147
014600     move      dt-second to ws-cur-second.                         CRF148
014700     display   "CRONFWD SEARCH FROM " ws-cur-date-trace.           CRF149
014800     perform   aa010-search-year thru aa010-exit.                  CRF150
014900     if        ws-found-flag = "Y"                                 CRF151
015000                move  ws-cur-year to dt-year                       CRF152
015100                move  ws-cur-month to dt-month                      CRF153
015200                move  ws-cur-day to dt-day                          CRF154
015300                move  ws-cur-hour to dt-hour                        CRF155
015400                move  ws-cur-minute to dt-minute                   CRF156
015500                move  ws-cur-second to dt-second                   CRF157
015600                move  "Y" to dt-found-flag                         CRF158
015700     else                                                          CRF159
015800                move  "N" to dt-found-flag.                        CRF160
015900     display   "CRONFWD SEARCH TO   " ws-cur-date-trace.           CRF161
016000 aa000-exit.                                                       CRF162
016100     goback.                                                       CRF163
016200*                                                                  CRF164
016300*   ====  year level  ====                                        CRF165
016400 aa010-search-year.                                                CRF166
016500     move      "N" to ws-year-resolved.                            CRF167
016600     move      "N" to ws-found-flag.                               CRF168
016700     perform   aa011-year-iter thru aa011-exit                     CRF169
016800               until ws-year-resolved = "Y".                       CRF170
016900 aa010-exit.  exit.                                                 CRF171
017000 aa011-year-iter.                                                  CRF172
017100     move      ws-cur-year to ws-ck-value.                          CRF173
017200     move      "N" to ws-ck-matched.                                CRF174
017300     perform   ck140-check-year thru ck140-exit.                   CRF175
017400     if        ck-matched                                          CRF176
017500                perform aa020-search-month thru aa020-exit          CRF177
017600                if    ws-month-ok = "Y"                            CRF178
017700                      move "Y" to ws-year-resolved                 CRF179
017800                      move "Y" to ws-found-flag                    CRF180
017900                      go to aa011-exit.                            CRF181
018000     perform   aa016-next-year thru aa016-exit.                    CRF182
018100     if        ws-advance-ok = "Y"                                 CRF183
018200                go to aa011-exit.                                  CRF184
018300     move      "Y" to ws-year-resolved.                            CRF185
018400     move      "N" to ws-found-flag.                               CRF186
018500 aa011-exit.  exit.                                                 CRF187
018600 aa016-next-year.                                                  CRF188
018700     move      "N" to ws-advance-ok.                                CRF189
018800     perform   aa017-year-scan thru aa017-exit                     CRF190
018900               varying ws-scan-year from ws-cur-year by 1           CRF191
019000               until ws-scan-year > 2099                          CRF192
019100                     or ws-advance-ok = "Y".                        CRF193
019200 aa016-exit.  exit.                                                 CRF194
019300 aa017-year-scan.                                                  CRF195
019400     if        ws-scan-year > ws-cur-year                          CRF196
019500                move ws-scan-year to ws-ck-value                    CRF197
019600                move "N" to ws-ck-matched                          CRF198
019700                perform ck140-check-year thru ck140-exit            CRF199
019800                if    ck-matched                                   CRF200
019900                      move ws-scan-year to ws-cur-year              CRF201
020000                      move 1 to ws-cur-month                       CRF202
020100                      move 1 to ws-cur-day                         CRF203
020200                      move 0 to ws-cur-hour                        CRF204
020300                      move 0 to ws-cur-minute                       CRF205
020400                      move 0 to ws-cur-second                       CRF206
020500                      move "Y" to ws-advance-ok.                   CRF207
020600 aa017-exit.  exit.                                                 CRF208
020700*                                                                  CRF209
020800*   ====  month level  ====                                       CRF210
020900 aa020-search-month.                                               CRF211
021000     move      "N" to ws-month-resolved.                           CRF212
021100     move      "N" to ws-month-ok.                                 CRF213
021200     perform   aa021-month-iter thru aa021-exit                    CRF214
021300               until ws-month-resolved = "Y".                      CRF215
021400 aa020-exit.  exit.                                                 CRF216
021500 aa021-month-iter.                                                 CRF217
021600     move      ws-cur-month to ws-ck-value.                         CRF218
021700     move      "N" to ws-ck-matched.                                CRF219
021800     perform   ck130-check-month thru ck130-exit.                   CRF220
021900     if        ck-matched                                          CRF221
022000                perform aa030-search-day thru aa030-exit            CRF222
022100                if    ws-day-found = "Y"                           CRF223
022200                      move "Y" to ws-month-resolved                CRF224
022300                      move "Y" to ws-month-ok                      CRF225
022400                      go to aa021-exit.                            CRF226
022500     perform   aa026-next-month thru aa026-exit.                   CRF227
022600     if        ws-advance-ok = "Y"                                 CRF228
022700                go to aa021-exit.                                  CRF229
022800     move      "Y" to ws-month-resolved.                           CRF230
022900     move      "N" to ws-month-ok.                                 CRF231
023000 aa021-exit.  exit.                                                 CRF232
023100 aa026-next-month.                                                 CRF233
023200     move      "N" to ws-advance-ok.                                CRF234
023300     perform   aa027-month-scan thru aa027-exit                    CRF235
023400               varying ws-scan-month from 1 by 1                   CRF236
023500               until ws-scan-month > 12                            CRF237
023600                     or ws-advance-ok = "Y".                        CRF238
023700 aa026-exit.  exit.                                                 CRF239
023800 aa027-month-scan.                                                 CRF240
023900     if        ws-scan-month > ws-cur-month                        CRF241
024000                move ws-scan-month to ws-ck-value                  CRF242
024100                move "N" to ws-ck-matched                          CRF243
024200                perform ck130-check-month thru ck130-exit           CRF244
024300                if    ck-matched                                   CRF245
024400                      move ws-scan-month to ws-cur-month            CRF246
024500                      move 1 to ws-cur-day                         CRF247
024600                      move 0 to ws-cur-hour                        CRF248
024700                      move 0 to ws-cur-minute                       CRF249
024800                      move 0 to ws-cur-second                       CRF250
024900                      move "Y" to ws-advance-ok.                   CRF251
025000 aa027-exit.  exit.                                                 CRF252
025100*                                                                  CRF253
025200*   ====  day level - day of month and/or day of week  ====       CRF254
025300 aa030-search-day.                                                 CRF255
025400     move      "N" to ws-day-resolved.                             CRF256
025500     move      "N" to ws-day-found.                                CRF257
025600     perform   aa031-day-iter thru aa031-exit                      CRF258
025700               until ws-day-resolved = "Y".                        CRF259
025800 aa030-exit.  exit.                                                 CRF260
025900 aa031-day-iter.                                                   CRF261
026000     perform   ck170-check-day thru ck170-exit.                    CRF262
026100     if        ws-day-ok = "Y"                                     CRF263
026200                perform aa040-search-hour thru aa040-exit           CRF264
026300                if    ws-hour-found = "Y"                          CRF265
026400                      move "Y" to ws-day-resolved                  CRF266
026500                      move "Y" to ws-day-found                     CRF267
026600                      go to aa031-exit.                            CRF268
026700     perform   aa036-next-day thru aa036-exit.                     CRF269
026800     if        ws-advance-ok = "Y"                                 CRF270
026900                go to aa031-exit.                                  CRF271
027000     move      "Y" to ws-day-resolved.                             CRF272
027100     move      "N" to ws-day-found.                                CRF273
027200 aa031-exit.  exit.                                                 CRF274
027300 aa036-next-day.                                                   CRF275
027400     move      "N" to ws-advance-ok.                                CRF276
027500     move      "DIM " to cu-operation.                             CRF277
027600     move      ws-cur-year to cu-year.                              CRF278
027700     move      ws-cur-month to cu-month.                            CRF279
027800     call      "CRNUTL" using cu-operation cu-year cu-month         CRF280
027900                           cu-day cu-target-dow cu-ordinal          CRF281
028000                           cu-result-group.                        CRF282
028100     move      cu-result-day to ws-days-in-month.                  CRF283
028200     move      ws-cur-day to ws-saved-day.                          CRF284
028300     perform   aa037-day-scan thru aa037-exit                      CRF285
028400               varying ws-scan-day from 1 by 1                     CRF286
028500               until ws-scan-day > ws-days-in-month                CRF287
028600                     or ws-advance-ok = "Y".                        CRF288
028700     if        ws-advance-ok not = "Y"                             CRF289
028800                move ws-saved-day to ws-cur-day.                    CRF290
028900 aa036-exit.  exit.                                                 CRF291
029000 aa037-day-scan.                                                   CRF292
029100     if        ws-scan-day > ws-saved-day                          CRF293
029200                move ws-scan-day to ws-cur-day                      CRF294
029300                perform ck170-check-day thru ck170-exit             CRF295
029400                if    ws-day-ok = "Y"                              CRF296
029500                      move 0 to ws-cur-hour                        CRF297
029600                      move 0 to ws-cur-minute                       CRF298
029700                      move 0 to ws-cur-second                       CRF299
029800                      move "Y" to ws-advance-ok.                   CRF300
029900 aa037-exit.  exit.                                                 CRF301
030000*                                                                  CRF302
030100*   ====  hour level  ====                                        CRF303
030200 aa040-search-hour.                                                CRF304
030300     move      "N" to ws-hour-resolved.                            CRF305
030400     move      "N" to ws-hour-found.                               CRF306
030500     perform   aa041-hour-iter thru aa041-exit                     CRF307
030600               until ws-hour-resolved = "Y".                       CRF308
030700 aa040-exit.  exit.                                                 CRF309
030800 aa041-hour-iter.                                                  CRF310
030900     move      ws-cur-hour to ws-ck-value.                         CRF311
031000     move      "N" to ws-ck-matched.                                CRF312
031100     perform   ck120-check-hour thru ck120-exit.                   CRF313
031200     if        ck-matched                                          CRF314
031300                perform aa050-search-minute thru aa050-exit         CRF315
031400                if    ws-minute-found = "Y"                        CRF316
031500                      move "Y" to ws-hour-resolved                 CRF317
031600                      move "Y" to ws-hour-found                    CRF318
031700                      go to aa041-exit.                            CRF319
031800     perform   aa046-next-hour thru aa046-exit.                    CRF320
031900     if        ws-advance-ok = "Y"                                 CRF321
032000                go to aa041-exit.                                  CRF322
032100     move      "Y" to ws-hour-resolved.                            CRF323
032200     move      "N" to ws-hour-found.                               CRF324
032300 aa041-exit.  exit.                                                 CRF325
032400 aa046-next-hour.                                                  CRF326
032500     move      "N" to ws-advance-ok.                                CRF327
032600     perform   aa047-hour-scan thru aa047-exit                     CRF328
032700               varying ws-scan-hour from 0 by 1                     CRF329
032800               until ws-scan-hour > 23                             CRF330
032900                     or ws-advance-ok = "Y".                        CRF331
033000 aa046-exit.  exit.                                                 CRF332
033100 aa047-hour-scan.                                                  CRF333
033200     if        ws-scan-hour > ws-cur-hour                          CRF334
033300                move ws-scan-hour to ws-ck-value                    CRF335
033400                move "N" to ws-ck-matched                          CRF336
033500                perform ck120-check-hour thru ck120-exit            CRF337
033600                if    ck-matched                                   CRF338
033700                      move ws-scan-hour to ws-cur-hour              CRF339
033800                      move 0 to ws-cur-minute                       CRF340
033900                      move 0 to ws-cur-second                       CRF341
034000                      move "Y" to ws-advance-ok.                   CRF342
034100 aa047-exit.  exit.                                                 CRF343
034200*                                                                  CRF344
034300*   ====  minute level  ====                                      CRF345
034400 aa050-search-minute.                                              CRF346
034500     move      "N" to ws-minute-resolved.                          CRF347
034600     move      "N" to ws-minute-found.                             CRF348
034700     perform   aa051-minute-iter thru aa051-exit                   CRF349
034800               until ws-minute-resolved = "Y".                     CRF350
034900 aa050-exit.  exit.                                                 CRF351
035000 aa051-minute-iter.                                                CRF352
035100     move      ws-cur-minute to ws-ck-value.                        CRF353
035200     move      "N" to ws-ck-matched.                                CRF354
035300     perform   ck110-check-minute thru ck110-exit.                 CRF355
035400     if        ck-matched                                          CRF356
035500                perform aa060-search-second thru aa060-exit         CRF357
035600                if    ws-second-found = "Y"                        CRF358
035700                      move "Y" to ws-minute-resolved                CRF359
035800                      move "Y" to ws-minute-found                  CRF360
035900                      go to aa051-exit.                            CRF361
036000     perform   aa056-next-minute thru aa056-exit.                  CRF362
036100     if        ws-advance-ok = "Y"                                 CRF363
036200                go to aa051-exit.                                  CRF364
036300     move      "Y" to ws-minute-resolved.                          CRF365
036400     move      "N" to ws-minute-found.                             CRF366
036500 aa051-exit.  exit.                                                 CRF367
036600 aa056-next-minute.                                                CRF368
036700     move      "N" to ws-advance-ok.                                CRF369
036800     perform   aa057-minute-scan thru aa057-exit                   CRF370
036900               varying ws-scan-minute from 0 by 1                   CRF371
037000               until ws-scan-minute > 59                           CRF372
037100                     or ws-advance-ok = "Y".                        CRF373
037200 aa056-exit.  exit.                                                 CRF374
037300 aa057-minute-scan.                                                CRF375
037400     if        ws-scan-minute > ws-cur-minute                       CRF376
037500                move ws-scan-minute to ws-ck-value                  CRF377
037600                move "N" to ws-ck-matched                          CRF378
037700                perform ck110-check-minute thru ck110-exit          CRF379
037800                if    ck-matched                                   CRF380
037900                      move ws-scan-minute to ws-cur-minute          CRF381
038000                      move 0 to ws-cur-second                       CRF382
038100                      move "Y" to ws-advance-ok.                   CRF383
038200 aa057-exit.  exit.                                                 CRF384
038300*                                                                  CRF385
038400*   ====  second level - leaf, no further descent  ====           CRF386
038500 aa060-search-second.                                              CRF387
038600     move      ws-cur-second to ws-ck-value.                        CRF388
038700     move      "N" to ws-ck-matched.                                CRF389
038800     perform   ck100-check-second thru ck100-exit.                 CRF390
038900     if        ck-matched                                          CRF391
039000                move "Y" to ws-second-found                        CRF392
039100                go to aa060-exit.                                  CRF393
039200     perform   aa066-next-second thru aa066-exit.                  CRF394
039300     move      ws-advance-ok to ws-second-found.                   CRF395
039400 aa060-exit.  exit.                                                 CRF396
039500 aa066-next-second.                                                CRF397
039600     move      "N" to ws-advance-ok.                                CRF398
039700     perform   aa067-second-scan thru aa067-exit                   CRF399
039800               varying ws-scan-second from 0 by 1                   CRF400
039900               until ws-scan-second > 59                           CRF401
040000                     or ws-advance-ok = "Y".                        CRF402
040100 aa066-exit.  exit.                                                 CRF403
040200 aa067-second-scan.                                                CRF404
040300     if        ws-scan-second > ws-cur-second                       CRF405
040400                move ws-scan-second to ws-ck-value                 CRF406
040500                move "N" to ws-ck-matched                          CRF407
040600                perform ck100-check-second thru ck100-exit          CRF408
040700                if    ck-matched                                   CRF409
040800                      move ws-scan-second to ws-cur-second          CRF410
040900                      move "Y" to ws-advance-ok.                   CRF411
041000 aa067-exit.  exit.                                                 CRF412
041100*                                                                  CRF413
041200*   ====  day of week of the candidate date, Crnutl DOW op  ====  CRF414
041300 aa090-compute-cur-dow.                                            CRF415
041400     move      "DOW " to cu-operation.                             CRF416
041500     move      ws-cur-year to cu-year.                              CRF417
041600     move      ws-cur-month to cu-month.                            CRF418
041700     move      ws-cur-day to cu-day.                                CRF419
041800     call      "CRNUTL" using cu-operation cu-year cu-month         CRF420
041900                           cu-day cu-target-dow cu-ordinal          CRF421
042000                           cu-result-group.                        CRF422
042100     move      cu-result-dow to ws-cur-dow.                        CRF423
042200 aa090-exit.  exit.                                                 CRF424
042300*                                                                  CRF425
042400*   ====  checkCurrent - seconds/minutes/hours/month/year  ====   CRF426
042500 ck100-check-second.                                               CRF427
042600     move      "N" to ws-ck-matched.                                CRF428
042700     perform   ck101-sec-tok-loop thru ck101-exit                  CRF429
042800               varying ws-tok-ix-ck from 1 by 1                     CRF430
042900               until ws-tok-ix-ck > crn-sec-count                   CRF431
043000                     or ck-matched.                                 CRF432
043100 ck100-exit.  exit.                                                 CRF433
043200 ck101-sec-tok-loop.                                               CRF434
043300     move      crn-sec-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF435
043400     move      crn-sec-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF436
043500     move      crn-sec-tok-has-end (ws-tok-ix-ck)                  CRF437
043600               to ws-tk-has-end-flag.                               CRF438
043700     move      crn-sec-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF439
043800     move      crn-sec-tok-has-evry (ws-tok-ix-ck)                  CRF440
043900               to ws-tk-has-every-flag.                            CRF441
044000     move      crn-sec-tok-all-flag (ws-tok-ix-ck)                 CRF442
044100               to ws-tk-all-flag.                                   CRF443
044200     perform   ck900-match-token thru ck900-exit.                  CRF444
044300 ck101-exit.  exit.                                                 CRF445
044400*                                                                  CRF446
044500 ck110-check-minute.                                               CRF447
044600     move      "N" to ws-ck-matched.                                CRF448
044700     perform   ck111-min-tok-loop thru ck111-exit                  CRF449
044800               varying ws-tok-ix-ck from 1 by 1                     CRF450
044900               until ws-tok-ix-ck > crn-min-count                   CRF451
045000                     or ck-matched.                                 CRF452
045100 ck110-exit.  exit.                                                 CRF453
045200 ck111-min-tok-loop.                                               CRF454
045300     move      crn-min-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF455
045400     move      crn-min-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF456
045500     move      crn-min-tok-has-end (ws-tok-ix-ck)                   CRF457
045600               to ws-tk-has-end-flag.                               CRF458
045700     move      crn-min-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF459
045800     move      crn-min-tok-has-evry (ws-tok-ix-ck)                  CRF460
045900               to ws-tk-has-every-flag.                             CRF461
046000     move      crn-min-tok-all-flag (ws-tok-ix-ck)                 CRF462
046100               to ws-tk-all-flag.                                   CRF463
046200     perform   ck900-match-token thru ck900-exit.                  CRF464
046300 ck111-exit.  exit.                                                 CRF465
046400*                                                                  CRF466
046500 ck120-check-hour.                                                 CRF467
046600     move      "N" to ws-ck-matched.                                CRF468
046700     perform   ck121-hou-tok-loop thru ck121-exit                  CRF469
046800               varying ws-tok-ix-ck from 1 by 1                     CRF470
046900               until ws-tok-ix-ck > crn-hou-count                   CRF471
047000                     or ck-matched.                                 CRF472
047100 ck120-exit.  exit.                                                 CRF473
047200 ck121-hou-tok-loop.                                               CRF474
047300     move      crn-hou-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF475
047400     move      crn-hou-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF476
047500     move      crn-hou-tok-has-end (ws-tok-ix-ck)                   CRF477
047600               to ws-tk-has-end-flag.                               CRF478
047700     move      crn-hou-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF479
047800     move      crn-hou-tok-has-evry (ws-tok-ix-ck)                  CRF480
047900               to ws-tk-has-every-flag.                             CRF481
048000     move      crn-hou-tok-all-flag (ws-tok-ix-ck)                 CRF482
048100               to ws-tk-all-flag.                                   CRF483
048200     perform   ck900-match-token thru ck900-exit.                  CRF484
048300 ck121-exit.  exit.                                                 CRF485
048400*                                                                  CRF486
048500 ck130-check-month.                                                CRF487
048600     move      "N" to ws-ck-matched.                                CRF488
048700     perform   ck131-mon-tok-loop thru ck131-exit                  CRF489
048800               varying ws-tok-ix-ck from 1 by 1                     CRF490
048900               until ws-tok-ix-ck > crn-mon-count                   CRF491
049000                     or ck-matched.                                 CRF492
049100 ck130-exit.  exit.                                                 CRF493
049200 ck131-mon-tok-loop.                                               CRF494
049300     move      crn-mon-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF495
049400     move      crn-mon-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF496
049500     move      crn-mon-tok-has-end (ws-tok-ix-ck)                   CRF497
049600               to ws-tk-has-end-flag.                               CRF498
049700     move      crn-mon-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF499
049800     move      crn-mon-tok-has-evry (ws-tok-ix-ck)                  CRF500
049900               to ws-tk-has-every-flag.                             CRF501
050000     move      crn-mon-tok-all-flag (ws-tok-ix-ck)                 CRF502
050100               to ws-tk-all-flag.                                   CRF503
050200     perform   ck900-match-token thru ck900-exit.                  CRF504
050300 ck131-exit.  exit.                                                 CRF505
050400*                                                                  CRF506
050500 ck140-check-year.                                                 CRF507
050600     move      "N" to ws-ck-matched.                                CRF508
050700     perform   ck141-yr-tok-loop thru ck141-exit                    CRF509
050800               varying ws-tok-ix-ck from 1 by 1                     CRF510
050900               until ws-tok-ix-ck > crn-yr-count                    CRF511
051000                     or ck-matched.                                 CRF512
051100 ck140-exit.  exit.                                                 CRF513
051200 ck141-yr-tok-loop.                                                CRF514
051300     move      crn-yr-tok-start (ws-tok-ix-ck) to ws-tk-start.      CRF515
051400     move      crn-yr-tok-end (ws-tok-ix-ck) to ws-tk-end.          CRF516
051500     move      crn-yr-tok-has-end (ws-tok-ix-ck)                    CRF517
051600               to ws-tk-has-end-flag.                               CRF518
051700     move      crn-yr-tok-every (ws-tok-ix-ck) to ws-tk-every.      CRF519
051800     move      crn-yr-tok-has-evry (ws-tok-ix-ck)                   CRF520
051900               to ws-tk-has-every-flag.                             CRF521
052000     move      crn-yr-tok-all-flag (ws-tok-ix-ck)                  CRF522
052100               to ws-tk-all-flag.                                   CRF523
052200     perform   ck900-match-token thru ck900-exit.                  CRF524
052300 ck141-exit.  exit.                                                 CRF525
052400*                                                                  CRF526
052500*   ck900 - generic checkCurrent test, Ws-Tk-* against            CRF527
052600*           Ws-Ck-Value, only ever sets Ws-Ck-Matched to Y.       CRF528
052700 ck900-match-token.                                                CRF529
052800     if        ws-tk-all-flag = "Y"                                CRF530
052900                move "Y" to ws-ck-matched                          CRF531
053000                go to ck900-exit.                                  CRF532
053100     if        ws-tk-has-end-flag not = "Y"                        CRF533
053200          and  ws-tk-has-every-flag not = "Y"                      CRF534
053300                if ws-ck-value = ws-tk-start                        CRF535
053400                   move "Y" to ws-ck-matched                       CRF536
053500                go to ck900-exit.                                  CRF537
053600     if        ws-tk-start > ws-ck-value                           CRF538
053700                go to ck900-exit.                                  CRF539
053800     if        ws-tk-has-end-flag = "Y"                            CRF540
053900          and  ws-tk-has-every-flag = "Y"                          CRF541
054000                if ws-ck-value <= ws-tk-end                        CRF542
054100                   compute ws-ck-diff = ws-ck-value - ws-tk-start   CRF543
054200                   divide ws-ck-diff by ws-tk-every                  CRF544
054300                          giving ws-ck-q remainder ws-ck-r          CRF545
054400                   if ws-ck-r = zero                                CRF546
054500                      move "Y" to ws-ck-matched                    CRF547
054600                go to ck900-exit.                                  CRF548
054700     if        ws-tk-has-end-flag = "Y"                            CRF549
054800                if ws-ck-value <= ws-tk-end                        CRF550
054900                   move "Y" to ws-ck-matched                       CRF551
055000                go to ck900-exit.                                  CRF552
055100     compute   ws-ck-diff = ws-ck-value - ws-tk-start.              CRF553
055200     divide    ws-ck-diff by ws-tk-every giving ws-ck-q             CRF554
055300               remainder ws-ck-r.                                  CRF555
055400     if        ws-ck-r = zero                                      CRF556
055500                move "Y" to ws-ck-matched.                         CRF557
055600 ck900-exit.  exit.                                                 CRF558
055700*                                                                  CRF559
055800*   ====  day level helpers - day of month / day of week  ====    CRF560
055900 ck170-check-day.                                                  CRF561
056000     perform   aa090-compute-cur-dow thru aa090-exit.               CRF562
056100     perform   ck150-check-dom thru ck150-exit.                    CRF563
056200     perform   ck160-check-dow thru ck160-exit.                    CRF564
056300     if        ws-dom-ok = "Y" and ws-dow-ok = "Y"                  CRF565
056400                move "Y" to ws-day-ok                              CRF566
056500     else                                                          CRF567
056600                move "N" to ws-day-ok.                             CRF568
056700 ck170-exit.  exit.                                                 CRF569
056800*                                                                  CRF570
056900 ck150-check-dom.                                                  CRF571
057000     if        not crn-dom-is-active                               CRF572
057100                move "Y" to ws-dom-ok                               CRF573
057200                go to ck150-exit.                                  CRF574
057300     move      "N" to ws-dom-ok.                                   CRF575
057400     perform   ck151-dom-tok-loop thru ck151-exit                  CRF576
057500               varying ws-tok-ix-ck from 1 by 1                     CRF577
057600               until ws-tok-ix-ck > crn-dom-count                   CRF578
057700                     or ws-dom-ok = "Y".                           CRF579
057800 ck150-exit.  exit.                                                 CRF580
057900 ck151-dom-tok-loop.                                               CRF581
058000     if        crn-dom-tok-all-flag (ws-tok-ix-ck) = "Y"            CRF582
058100                move "Y" to ws-dom-ok                              CRF583
058200                go to ck151-exit.                                  CRF584
058300     if        crn-dom-tok-any-flag (ws-tok-ix-ck) = "Y"            CRF585
058400                go to ck151-exit.                                  CRF586
058500     if        crn-dom-tok-weekday (ws-tok-ix-ck) = "Y"             CRF587
058600                perform ck152-check-dom-weekday thru ck152-exit     CRF588
058700                go to ck151-exit.                                  CRF589
058800     if        crn-dom-tok-start (ws-tok-ix-ck) <= zero            CRF590
058900                perform ck153-check-dom-last thru ck153-exit        CRF591
059000                go to ck151-exit.                                  CRF592
059100     move      crn-dom-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF593
059200     move      crn-dom-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF594
059300     move      crn-dom-tok-has-end (ws-tok-ix-ck)                   CRF595
059400               to ws-tk-has-end-flag.                               CRF596
059500     move      crn-dom-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF597
059600     move      crn-dom-tok-has-evry (ws-tok-ix-ck)                  CRF598
059700               to ws-tk-has-every-flag.                             CRF599
059800     move      "N" to ws-tk-all-flag.                               CRF600
059900     move      ws-cur-day to ws-ck-value.                          CRF601
060000     move      "N" to ws-ck-matched.                                CRF602
060100     perform   ck900-match-token thru ck900-exit.                  CRF603
060200     if        ck-matched                                          CRF604
060300                move "Y" to ws-dom-ok.                              CRF605
060400 ck151-exit.  exit.                                                 CRF606
060500 ck152-check-dom-weekday.                                          CRF607
060600     move      ws-cur-year to cu-year.                              CRF608
060700     move      ws-cur-month to cu-month.                            CRF609
060800     if        crn-dom-tok-start (ws-tok-ix-ck) = zero             CRF610
060900                move "DIM " to cu-operation                        CRF611
061000                call "CRNUTL" using cu-operation cu-year cu-month   CRF612
061100                     cu-day cu-target-dow cu-ordinal               CRF613
061200                     cu-result-group                               CRF614
061300                move cu-result-day to cu-day                       CRF615
061400     else                                                          CRF616
061500                move crn-dom-tok-start (ws-tok-ix-ck) to cu-day.   CRF617
061600     move      "WDAY" to cu-operation.                             CRF618
061700     call      "CRNUTL" using cu-operation cu-year cu-month         CRF619
061800                           cu-day cu-target-dow cu-ordinal          CRF620
061900                           cu-result-group.                        CRF621
062000     if        cu-result-day = ws-cur-day                          CRF622
062100                move "Y" to ws-dom-ok.                             CRF623
062200 ck152-exit.  exit.                                                 CRF624
062300 ck153-check-dom-last.                                             CRF625
062400     move      "LDAY" to cu-operation.                             CRF626
062500     move      ws-cur-year to cu-year.                              CRF627
062600     move      ws-cur-month to cu-month.                            CRF628
062700     compute   cu-ordinal = zero - crn-dom-tok-start (ws-tok-ix-ck)CRF629
062800                                   .                                CRF630
062900     call      "CRNUTL" using cu-operation cu-year cu-month         CRF631
063000                           cu-day cu-target-dow cu-ordinal          CRF632
063100                           cu-result-group.                        CRF633
063200     if        cu-result-status = "Y"                              CRF634
063300          and  cu-result-day = ws-cur-day                          CRF635
063400                move "Y" to ws-dom-ok.                             CRF636
063500 ck153-exit.  exit.                                                 CRF637
063600*                                                                  CRF638
063700 ck160-check-dow.                                                  CRF639
063800     if        not crn-dow-is-active                               CRF640
063900                move "Y" to ws-dow-ok                              CRF641
064000                go to ck160-exit.                                  CRF642
064100     move      "N" to ws-dow-ok.                                   CRF643
064200     perform   ck161-dow-tok-loop thru ck161-exit                  CRF644
064300               varying ws-tok-ix-ck from 1 by 1                     CRF645
064400               until ws-tok-ix-ck > crn-dow-count                   CRF646
064500                     or ws-dow-ok = "Y".                           CRF647
064600 ck160-exit.  exit.                                                 CRF648
064700 ck161-dow-tok-loop.                                               CRF649
064800     if        crn-dow-tok-all-flag (ws-tok-ix-ck) = "Y"            CRF650
064900                move "Y" to ws-dow-ok                              CRF651
065000                go to ck161-exit.                                  CRF652
065100     if        crn-dow-tok-any-flag (ws-tok-ix-ck) = "Y"            CRF653
065200                go to ck161-exit.                                  CRF654
065300     if        crn-dow-tok-has-ord (ws-tok-ix-ck) = "Y"            CRF655
065400                perform ck162-check-dow-ordinal thru ck162-exit    CRF656
065500                go to ck161-exit.                                  CRF657
065600     move      crn-dow-tok-start (ws-tok-ix-ck) to ws-tk-start.     CRF658
065700     move      crn-dow-tok-end (ws-tok-ix-ck) to ws-tk-end.         CRF659
065800     move      crn-dow-tok-has-end (ws-tok-ix-ck)                   CRF660
065900               to ws-tk-has-end-flag.                               CRF661
066000     move      crn-dow-tok-every (ws-tok-ix-ck) to ws-tk-every.     CRF662
066100     move      crn-dow-tok-has-evry (ws-tok-ix-ck)                  CRF663
066200               to ws-tk-has-every-flag.                             CRF664
066300     move      "N" to ws-tk-all-flag.                               CRF665
066400     move      ws-cur-dow to ws-ck-value.                          CRF666
066500     move      "N" to ws-ck-matched.                                CRF667
066600     perform   ck900-match-token thru ck900-exit.                  CRF668
066700     if        ck-matched                                          CRF669
066800                move "Y" to ws-dow-ok.                             CRF670
066900 ck161-exit.  exit.                                                 CRF671
067000 ck162-check-dow-ordinal.                                         CRF672
067100     move      "NTHW" to cu-operation.                             CRF673
067200     move      ws-cur-year to cu-year.                              CRF674
067300     move      ws-cur-month to cu-month.                            CRF675
067400     move      crn-dow-tok-start (ws-tok-ix-ck) to cu-target-dow.   CRF676
067500     move      crn-dow-tok-ordinal (ws-tok-ix-ck) to cu-ordinal.    CRF677
067600     call      "CRNUTL" using cu-operation cu-year cu-month         CRF678
067700                           cu-day cu-target-dow cu-ordinal          CRF679
067800                           cu-result-group.                        CRF680
067900     if        cu-result-status = "Y"                              CRF681
068000          and  cu-result-day = ws-cur-day                          CRF682
068100                move "Y" to ws-dow-ok.                             CRF683
068200 ck162-exit.  exit.                                                 CRF684
