000100* *******************************************                     WSS001
000200*                                           *                     WSS002
000300*   Record Definition For Cron Schedule     *                     WSS003
000400*      (the parsed CronObject)               *                    WSS004
000500*      Uses RRN = n/a - working storage only *                    WSS005
000600*                                           *                     WSS006
000700*   One token list per field.  Max 20 comma *                     WSS007
000800*    separated sub-expressions per field -   *                    WSS009
000900*    see CRNGRAM for the sub-expression      *                    WSS010
001000*    decode rules.                           *                    WSS011
001100*                                           *                     WSS012
001200* *******************************************                     WSS013
001300*                                                                 WSS014
001400*   File size approx 2240 bytes padded to 2304 by filler.         WSS015
001500*                                                                 WSS016
001600*  12/01/26 vbc - Created for schedule calculation support.       WSS017
001700*  19/01/26 vbc - Added Dom/Dow active flags for the mutual       WSS018
001800*                 exclusivity rule enforced by CRONOBJ.           WSS019
001900*  02/02/26 vbc - Added weekday-flag to Dom block for dW/LW and   WSS020
002000*                 ordinal fields to Dow block for d#k/dL.         WSS021
002100*                                                                 WSS022
002200 01  CRN-SCHEDULE-WORK.                                           WSS023
002300*                                                                 WSS024
002400*     ----  Seconds field  (0-59) ----                           WSS025
002500     03  CRN-SEC-BLOCK.                                           WSS026
002600         05  CRN-SEC-COUNT           pic 99 comp.                 WSS027
002700         05  CRN-SEC-TOK occurs 20 times                          WSS028
002800                         indexed by CRN-SEC-IX.                   WSS029
002900             07  CRN-SEC-TOK-START    pic s9(4) comp.             WSS030
003000             07  CRN-SEC-TOK-END      pic s9(4) comp.             WSS031
003100             07  CRN-SEC-TOK-HAS-END  pic x(1).                   WSS032
003200                 88  CRN-SEC-HAS-END       value "Y".              WSS033
003300             07  CRN-SEC-TOK-EVERY    pic s9(4) comp.             WSS034
003400             07  CRN-SEC-TOK-HAS-EVRY pic x(1).                   WSS035
003500                 88  CRN-SEC-HAS-EVERY     value "Y".              WSS036
003600             07  CRN-SEC-TOK-ALL-FLAG pic x(1).                   WSS037
003700                 88  CRN-SEC-IS-EVERY-ALL  value "Y".              WSS038
003800             07  filler               pic x(04).                 WSS039
003900         05  filler                   pic x(04).                 WSS040
004000*                                                                 WSS041
004100*     ----  Minutes field  (0-59) ----                           WSS042
004200     03  CRN-MIN-BLOCK.                                           WSS043
004300         05  CRN-MIN-COUNT           pic 99 comp.                 WSS044
004400         05  CRN-MIN-TOK occurs 20 times                          WSS045
004500                         indexed by CRN-MIN-IX.                   WSS046
004600             07  CRN-MIN-TOK-START    pic s9(4) comp.             WSS047
004700             07  CRN-MIN-TOK-END      pic s9(4) comp.             WSS048
004800             07  CRN-MIN-TOK-HAS-END  pic x(1).                   WSS049
004900                 88  CRN-MIN-HAS-END       value "Y".              WSS050
005000             07  CRN-MIN-TOK-EVERY    pic s9(4) comp.             WSS051
005100             07  CRN-MIN-TOK-HAS-EVRY pic x(1).                   WSS052
005200                 88  CRN-MIN-HAS-EVERY     value "Y".              WSS053
005300             07  CRN-MIN-TOK-ALL-FLAG pic x(1).                   WSS054
005400                 88  CRN-MIN-IS-EVERY-ALL  value "Y".              WSS055
005500             07  filler               pic x(04).                 WSS056
005600         05  filler                   pic x(04).                 WSS057
005700*                                                                 WSS058
005800*     ----  Hours field  (0-23) ----                             WSS059
005900     03  CRN-HOU-BLOCK.                                           WSS060
006000         05  CRN-HOU-COUNT           pic 99 comp.                 WSS061
006100         05  CRN-HOU-TOK occurs 20 times                          WSS062
006200                         indexed by CRN-HOU-IX.                   WSS063
006300             07  CRN-HOU-TOK-START    pic s9(4) comp.             WSS064
006400             07  CRN-HOU-TOK-END      pic s9(4) comp.             WSS065
006500             07  CRN-HOU-TOK-HAS-END  pic x(1).                   WSS066
006600                 88  CRN-HOU-HAS-END       value "Y".              WSS067
006700             07  CRN-HOU-TOK-EVERY    pic s9(4) comp.             WSS068
006800             07  CRN-HOU-TOK-HAS-EVRY pic x(1).                   WSS069
006900                 88  CRN-HOU-HAS-EVERY     value "Y".              WSS070
007000             07  CRN-HOU-TOK-ALL-FLAG pic x(1).                   WSS071
007100                 88  CRN-HOU-IS-EVERY-ALL  value "Y".              WSS072
007200             07  filler               pic x(04).                 WSS073
007300         05  filler                   pic x(04).                 WSS074
007400*                                                                 WSS075
007500*     ----  Day-of-month field  (-31 to 31, see CRNUTL  ----      WSS076
007600*           for the negative "days before end of month"  ----    WSS077
007700*           and dW/LW weekday-closest meaning)            ----   WSS078
007800     03  CRN-DOM-BLOCK.                                           WSS079
007900         05  CRN-DOM-COUNT           pic 99 comp.                 WSS080
008000         05  CRN-DOM-ACTIVE-FLAG     pic x(1).                    WSS081
008100             88  CRN-DOM-IS-ACTIVE        value "Y".               WSS082
008200         05  CRN-DOM-TOK occurs 20 times                          WSS083
008300                         indexed by CRN-DOM-IX.                   WSS084
008400             07  CRN-DOM-TOK-START    pic s9(4) comp.             WSS085
008500             07  CRN-DOM-TOK-END      pic s9(4) comp.             WSS086
008600             07  CRN-DOM-TOK-HAS-END  pic x(1).                   WSS087
008700                 88  CRN-DOM-HAS-END       value "Y".              WSS088
008800             07  CRN-DOM-TOK-EVERY    pic s9(4) comp.             WSS089
008900             07  CRN-DOM-TOK-HAS-EVRY pic x(1).                   WSS090
009000                 88  CRN-DOM-HAS-EVERY     value "Y".              WSS091
009100             07  CRN-DOM-TOK-ALL-FLAG pic x(1).                   WSS092
009200                 88  CRN-DOM-IS-EVERY-ALL  value "Y".              WSS093
009300             07  CRN-DOM-TOK-ANY-FLAG pic x(1).                   WSS094
009400                 88  CRN-DOM-IS-ANY        value "Y".              WSS095
009500             07  CRN-DOM-TOK-WEEKDAY  pic x(1).                   WSS096
009600                 88  CRN-DOM-IS-WEEKDAY    value "Y".              WSS097
009700             07  filler               pic x(04).                 WSS098
009800         05  filler                   pic x(04).                 WSS099
009900*                                                                 WSS100
010000*     ----  Month field  (1-12, names resolved by CRONPARS) ----  WSS101
010100     03  CRN-MON-BLOCK.                                           WSS102
010200         05  CRN-MON-COUNT           pic 99 comp.                 WSS103
010300         05  CRN-MON-TOK occurs 20 times                          WSS104
010400                         indexed by CRN-MON-IX.                   WSS105
010500             07  CRN-MON-TOK-START    pic s9(4) comp.             WSS106
010600             07  CRN-MON-TOK-END      pic s9(4) comp.             WSS107
010700             07  CRN-MON-TOK-HAS-END  pic x(1).                   WSS108
010800                 88  CRN-MON-HAS-END       value "Y".              WSS109
010900             07  CRN-MON-TOK-EVERY    pic s9(4) comp.             WSS110
011000             07  CRN-MON-TOK-HAS-EVRY pic x(1).                   WSS111
011100                 88  CRN-MON-HAS-EVERY     value "Y".              WSS112
011200             07  CRN-MON-TOK-ALL-FLAG pic x(1).                   WSS113
011300                 88  CRN-MON-IS-EVERY-ALL  value "Y".              WSS114
011400             07  filler               pic x(04).                 WSS115
011500         05  filler                   pic x(04).                 WSS116
011600*                                                                 WSS117
011700*     ----  Day-of-week field  (1-7, SUN=1, names resolved  ----  WSS118
011800*           by CRONPARS, d#k / dL via ordinal fields)       ----  WSS119
011900     03  CRN-DOW-BLOCK.                                           WSS120
012000         05  CRN-DOW-COUNT           pic 99 comp.                 WSS121
012100         05  CRN-DOW-ACTIVE-FLAG     pic x(1).                    WSS122
012200             88  CRN-DOW-IS-ACTIVE        value "Y".               WSS123
012300         05  CRN-DOW-TOK occurs 20 times                          WSS124
012400                         indexed by CRN-DOW-IX.                   WSS125
012500             07  CRN-DOW-TOK-START    pic s9(4) comp.             WSS126
012600             07  CRN-DOW-TOK-END      pic s9(4) comp.             WSS127
012700             07  CRN-DOW-TOK-HAS-END  pic x(1).                   WSS128
012800                 88  CRN-DOW-HAS-END       value "Y".              WSS129
012900             07  CRN-DOW-TOK-EVERY    pic s9(4) comp.             WSS130
013000             07  CRN-DOW-TOK-HAS-EVRY pic x(1).                   WSS131
013100                 88  CRN-DOW-HAS-EVERY     value "Y".              WSS132
013200             07  CRN-DOW-TOK-ALL-FLAG pic x(1).                   WSS133
013300                 88  CRN-DOW-IS-EVERY-ALL  value "Y".              WSS134
013400             07  CRN-DOW-TOK-ANY-FLAG pic x(1).                   WSS135
013500                 88  CRN-DOW-IS-ANY        value "Y".              WSS136
013600             07  CRN-DOW-TOK-ORDINAL  pic s9(2) comp.             WSS137
013700             07  CRN-DOW-TOK-HAS-ORD  pic x(1).                   WSS138
013800                 88  CRN-DOW-HAS-ORDINAL    value "Y".             WSS139
013900             07  filler               pic x(04).                 WSS140
014000         05  filler                   pic x(04).                 WSS141
014100*                                                                 WSS142
014200*     ----  Year field  (1900-2099 or *) ----                    WSS143
014300     03  CRN-YR-BLOCK.                                            WSS144
014400         05  CRN-YR-COUNT            pic 99 comp.                 WSS145
014500         05  CRN-YR-TOK occurs 20 times                           WSS146
014600                         indexed by CRN-YR-IX.                    WSS147
014700             07  CRN-YR-TOK-START     pic s9(4) comp.             WSS148
014800             07  CRN-YR-TOK-END       pic s9(4) comp.             WSS149
014900             07  CRN-YR-TOK-HAS-END   pic x(1).                   WSS150
015000                 88  CRN-YR-HAS-END        value "Y".              WSS151
015100             07  CRN-YR-TOK-EVERY     pic s9(4) comp.             WSS152
015200             07  CRN-YR-TOK-HAS-EVRY  pic x(1).                   WSS153
015300                 88  CRN-YR-HAS-EVERY      value "Y".              WSS154
015400             07  CRN-YR-TOK-ALL-FLAG  pic x(1).                   WSS155
015500                 88  CRN-YR-IS-EVERY-ALL   value "Y".              WSS156
015600             07  filler               pic x(04).                 WSS157
015700         05  filler                   pic x(04).                 WSS158
015800*                                                                 WSS159
015900     03  filler                       pic x(24).                 WSS160
