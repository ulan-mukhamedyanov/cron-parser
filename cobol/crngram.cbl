000100* *****************************************************************CRG001
000200*                                                                 CRG002
000300*       Cron Schedule Sub-Expression Grammar Decoder               CRG003
000400*          (Seconds/Minutes/Hours/Month/Dom/Dow/Year)              CRG004
000500*                                                                 CRG005
000600* *****************************************************************CRG006
000700 identification          division.                                CRG007
000800* ===============================                                 CRG008
000900 program-id.              crngram.                                 CRG009
001000 author.                  Vincent B Coen.                          CRG010
001100 installation.            Applewood Computers.                     CRG011
001200 date-written.            04/03/1986.                              CRG012
001300 date-compiled.                                                    CRG013
001400 security.                Copyright (c) Applewood Computers        CRG014
001500                          1986-2026.  Distributed under the        CRG015
001600                          GNU General Public License.  See the     CRG016
001700                          file COPYING for details.                CRG017
001800*                                                                  CRG018
001900*  remarks.   Decodes one comma-split sub-expression of a          CRG019
002000*              schedule field (seconds/minutes/hours/month/day-    CRG020
002100*              of-month/day-of-week/year) into a Cron-Token,       CRG021
002200*              applying the five sub-grammars in their precedence  CRG022
002300*              order  -  "*", "a-b/n", "a-b", "a/n" and "a"  -     CRG023
002400*              plus the special Dom forms (?, L, L-n, dW, LW)      CRG024
002500*              and Dow forms (?, d#k, dL) and the month/day-of-    CRG025
002600*              week 3-letter name tables.  Called by CRONPARS      CRG026
002700*              once per sub-expression while it splits a field.    CRG027
002800*                                                                  CRG028
002900*  version.   1.00 of 04/03/86  09:15.                             CRG029
003000*                                                                  CRG030
003100*  Changes:                                                        CRG031
003200*  ------- -                                                       CRG032
003300*  04/03/1986 vbc - Initial write for the job scheduler time-base  CRG033
003400*                   support flagged in wscall.cob.                CRG034
003500*  19/07/1988 rjh - Added a/n step-with-no-end form.                CRG035
003600*  02/11/1991 dsm - Added month 3-letter name table lookup.         CRG036
003700*  14/02/1994 rjh - Added day-of-week 3-letter name table lookup.   CRG037
003800*  21/08/1998 vbc - Y2K readiness review - no 2 digit year fields  CRG038
003900*                   held in this program, none affected.           CRG039
004000*  11/01/1999 vbc - Y2K sign-off - see above, no change required.  CRG040
004100*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRG041
004200*  16/04/2024 vbc - Copyright notice update superseding all        CRG042
004300*                   previous notices.                              CRG043
004400*  04/03/2026 vbc - Added Dom L/L-n/dW/LW and Dow d#k/dL special    CRG044
004500*                   form decoding for the schedule calculation     CRG045
004600*                   project.                                       CRG046
004700*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRG047
004800*                                                                  CRG049
004900 environment              division.                                CRG050
005000* ===============================                                 CRG051
005100 configuration            section.                                 CRG052
005200 special-names.                                                    CRG053
005300     c01 is                  top-of-form                           CRG054
005400     class alpha-char is     "A" thru "Z"                          CRG055
005500     upsi-0 is               crn-switch-0.                          CRG056
005600*                                                                  CRG057
005700 data                     division.                                CRG058
005800* ===============================                                 CRG059
005900 working-storage section.                                          CRG060
006000* ----------------------                                           CRG061
006100*                                                                  CRG062
006200*     ---  digit lookup table, used to avoid intrinsic functions   CRG063
006300 01  cg-digit-data.                                                CRG064
006400     03  cg-digit-chars      pic x(10) value "0123456789".         CRG065
006500 01  filler redefines cg-digit-data.                               CRG066
006600     03  cg-digit-char       pic x     occurs 10                   CRG067
006700                             indexed by cg-digit-ix.                CRG068
006800*                                                                  CRG069
006900*     ---  month name lookup table (Jan=1 .. Dec=12)                CRG070
007000 01  cg-month-data.                                                CRG071
007100     03  cg-month-chars      pic x(36)                             CRG072
007200             value "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".         CRG073
007300 01  filler redefines cg-month-data.                               CRG074
007400     03  cg-month-name       pic x(3)  occurs 12                   CRG075
007500                             indexed by cg-mon-ix.                  CRG076
007600*                                                                  CRG077
007700*     ---  day-of-week name lookup table (Sun=1 .. Sat=7)           CRG078
007800 01  cg-dow-data.                                                  CRG079
007900     03  cg-dow-chars        pic x(21)                             CRG080
008000             value "SUNMONTUEWEDTHUFRISAT".                        CRG081
008100 01  filler redefines cg-dow-data.                                 CRG082
008200     03  cg-dow-name         pic x(3)  occurs 7                    CRG083
008300                             indexed by cg-dow-ix.                  CRG084
008400*                                                                  CRG085
008500 77  cg-target-char          pic x(1).                             CRG086
008600 77  cg-one-char             pic x(1).                             CRG087
008700 77  cg-ix                   pic s9(2)      comp.                  CRG088
008800 77  cg-num-ix               pic s9(2)      comp.                  CRG089
008900 77  cg-pos                  pic s9(2)      comp.                  CRG090
009000 77  cg-dash-pos             pic s9(2)      comp.                  CRG091
009100 77  cg-slash-pos            pic s9(2)      comp.                  CRG092
009200 77  cg-digit-val            pic s9(1)      comp.                  CRG093
009300 77  cg-resolve-start        pic s9(2)      comp.                  CRG094
009400 77  cg-resolve-len          pic s9(2)      comp.                  CRG095
009500 77  cg-resolve-result       pic s9(4)      comp.                  CRG096
009600*                                                                  CRG097
009700 linkage                  section.                                 CRG098
009800* --------------                                                   CRG099
009900 01  cg-sub-expr             pic x(20).                            CRG100
010000 01  cg-expr-len             pic s9(2)      comp.                  CRG101
010100 01  cg-field-type           pic x(3).                             CRG102
010200 01  cg-field-min            pic s9(4)      comp.                  CRG103
010300 01  cg-field-max            pic s9(4)      comp.                  CRG104
010400 copy "wscrntok.cob".                                               CRG105
010500*                                                                  CRG106
010600 procedure division using cg-sub-expr cg-expr-len cg-field-type     CRG107
010700                           cg-field-min cg-field-max crn-token-work.CRG108
010800* ====================================================            CRG109
010900*                                                                  CRG110
011000*     cg900-find-char below is the one general purpose scan used   CRG111
011100*      to locate "-", "/" and "#" separators inside a sub-         CRG112
011200*      expression without an intrinsic function call.              CRG113
011300*                                                                  CRG114
011400 cg000-main.                                                        CRG115
011500     perform cg010-init-token thru cg010-exit.                      CRG116
011600     if        cg-field-type = "DOM" or cg-field-type = "DOW"        CRG117
011700        if      cg-expr-len = 1 and cg-sub-expr (1:1) = "?"          CRG118
011800                set   is-any to true                                CRG119
011900                move  "Y" to tok-decode-status                      CRG120
012000                go to cg000-exit.                                    CRG121
012100     if        cg-expr-len = 1 and cg-sub-expr (1:1) = "*"           CRG122
012200                perform cg030-set-every-all thru cg030-exit          CRG123
012300                go to cg000-exit.                                   CRG124
012400     if        cg-field-type = "DOM"                                CRG125
012500                perform cg040-try-dom-special thru cg040-exit        CRG126
012600                if      tok-decode-ok                                CRG127
012700                        go to cg000-exit.                            CRG128
012800     if        cg-field-type = "DOW"                                CRG129
012900                perform cg060-try-dow-special thru cg060-exit        CRG130
013000                if      tok-decode-ok                                CRG131
013100                        go to cg000-exit.                            CRG132
013200     perform   cg070-decode-general thru cg070-exit.                 CRG133
013300 cg000-exit.                                                        CRG134
013400     goback.                                                        CRG135
013500*                                                                  CRG136
013600 cg010-init-token.                                                  CRG137
013700     move      zero to tok-start tok-end tok-every tok-ordinal.      CRG138
013800     move      "N" to tok-has-end-flag tok-has-every-flag            CRG139
013900               tok-has-ordinal-flag tok-closest-weekday-flag         CRG140
014000               tok-any-flag tok-every-sentinel-flag.                 CRG141
014100     move      "N" to tok-decode-status.                             CRG142
014200 cg010-exit.  exit.                                                  CRG143
014300*                                                                  CRG144
014400 cg030-set-every-all.                                               CRG145
014500     move      cg-field-min to tok-start.                            CRG146
014600     move      1 to tok-every.                                       CRG147
014700     set       has-every to true.                                    CRG148
014800     set       is-every-all to true.                                 CRG149
014900     move      "Y" to tok-decode-status.                             CRG150
015000 cg030-exit.  exit.                                                  CRG151
015100*                                                                  CRG152
015200 cg040-try-dom-special.                                             CRG153
015300     move      "N" to tok-decode-status.                             CRG154
015400     if        cg-expr-len = 1 and cg-sub-expr (1:1) = "L"           CRG155
015500                move  zero to tok-start                              CRG156
015600                move  "Y" to tok-decode-status                       CRG157
015700                go to cg040-exit.                                    CRG158
015800     if        cg-expr-len = 2 and cg-sub-expr (1:2) = "LW"          CRG159
015900                move  zero to tok-start                              CRG160
016000                set   is-weekday to true                             CRG161
016100                move  "Y" to tok-decode-status                       CRG162
016200                go to cg040-exit.                                    CRG163
016300     if        cg-expr-len > 2 and cg-sub-expr (1:2) = "L-"          CRG164
016400                move  3 to cg-resolve-start                          CRG165
016500                compute cg-resolve-len = cg-expr-len - 2             CRG166
016600                perform cg920-string-to-number thru cg922-exit       CRG167
016700                if    cg-resolve-result > zero                      CRG168
016800                  and cg-resolve-result <= 31                       CRG169
016900                      compute tok-start = zero - cg-resolve-result    CRG170
017000                      move  "Y" to tok-decode-status                 CRG171
017100                go to cg040-exit.                                    CRG172
017200     if        cg-sub-expr (cg-expr-len:1) = "W"                     CRG173
017300                move  1 to cg-resolve-start                         CRG174
017400                compute cg-resolve-len = cg-expr-len - 1             CRG175
017500                perform cg920-string-to-number thru cg922-exit       CRG176
017600                if    cg-resolve-result >= 1                        CRG177
017700                  and cg-resolve-result <= 31                       CRG178
017800                      move  cg-resolve-result to tok-start           CRG179
017900                      set   is-weekday to true                       CRG180
018000                      move  "Y" to tok-decode-status                 CRG181
018100                go to cg040-exit.                                    CRG182
018200 cg040-exit.  exit.                                                  CRG183
018300*                                                                  CRG184
018400 cg060-try-dow-special.                                             CRG185
018500     move      "N" to tok-decode-status.                             CRG186
018600     move      "#" to cg-target-char.                                CRG187
018700     perform   cg900-find-char thru cg906-exit.                      CRG188
018800     if        cg-pos > zero                                        CRG189
018900                move  1 to cg-resolve-start                         CRG190
019000                compute cg-resolve-len = cg-pos - 1                  CRG191
019100                perform cg080-resolve-value thru cg080-exit          CRG192
019200                move  cg-resolve-result to tok-start                 CRG193
019300                compute cg-resolve-start = cg-pos + 1                CRG194
019400                compute cg-resolve-len = cg-expr-len - cg-pos        CRG195
019500                perform cg920-string-to-number thru cg922-exit       CRG196
019600                if    cg-resolve-result >= 1                        CRG197
019700                  and cg-resolve-result <= 5                        CRG198
019800                      move  cg-resolve-result to tok-ordinal         CRG199
019900                      set   has-ordinal to true                      CRG200
020000                      move  "Y" to tok-decode-status                 CRG201
020100                go to cg060-exit.                                    CRG202
020200     if        cg-sub-expr (cg-expr-len:1) = "L"                    CRG203
020300                move  1 to cg-resolve-start                         CRG204
020400                compute cg-resolve-len = cg-expr-len - 1             CRG205
020500                perform cg080-resolve-value thru cg080-exit          CRG206
020600                move  cg-resolve-result to tok-start                 CRG207
020700                move  zero to tok-ordinal                            CRG208
020800                set   has-ordinal to true                            CRG209
020900                move  "Y" to tok-decode-status                      CRG210
021000                go to cg060-exit.                                    CRG211
021100 cg060-exit.  exit.                                                  CRG212
021200*                                                                  CRG213
021300 cg070-decode-general.                                              CRG214
021400     move      "-" to cg-target-char.                                CRG215
021500     perform   cg900-find-char thru cg906-exit.                      CRG216
021600     move      cg-pos to cg-dash-pos.                                CRG217
021700     move      "/" to cg-target-char.                                CRG218
021800     perform   cg900-find-char thru cg906-exit.                      CRG219
021900     move      cg-pos to cg-slash-pos.                               CRG220
022000     if        cg-dash-pos > zero and cg-slash-pos > cg-dash-pos     CRG221
022100                perform cg071-decode-range-step thru cg071-exit      CRG222
022200                go to cg070-exit.                                   CRG223
022300     if        cg-dash-pos > zero                                   CRG224
022400                perform cg072-decode-range thru cg072-exit          CRG225
022500                go to cg070-exit.                                   CRG226
022600     if        cg-slash-pos > zero                                  CRG227
022700                perform cg073-decode-step thru cg073-exit           CRG228
022800                go to cg070-exit.                                   CRG229
022900     perform   cg074-decode-single thru cg074-exit.                  CRG230
023000 cg070-exit.  exit.                                                  CRG231
023100*                                                                  CRG232
023200 cg071-decode-range-step.                                           CRG233
023300     move      1 to cg-resolve-start.                                CRG234
023400     compute   cg-resolve-len = cg-dash-pos - 1.                    CRG235
023500     perform   cg080-resolve-value thru cg080-exit.                  CRG236
023600     move      cg-resolve-result to tok-start.                       CRG237
023700     compute   cg-resolve-start = cg-dash-pos + 1.                   CRG238
023800     compute   cg-resolve-len = cg-slash-pos - cg-dash-pos - 1.      CRG239
023900     perform   cg080-resolve-value thru cg080-exit.                  CRG240
024000     move      cg-resolve-result to tok-end.                         CRG241
024100     set       has-end to true.                                      CRG242
024200     compute   cg-resolve-start = cg-slash-pos + 1.                  CRG243
024300     compute   cg-resolve-len = cg-expr-len - cg-slash-pos.          CRG244
024400     perform   cg080-resolve-value thru cg080-exit.                  CRG245
024500     move      cg-resolve-result to tok-every.                       CRG246
024600     set       has-every to true.                                    CRG247
024700     perform   cg950-validate-bounds thru cg950-exit.                CRG248
024800 cg071-exit.  exit.                                                  CRG249
024900*                                                                  CRG250
025000 cg072-decode-range.                                                CRG251
025100     move      1 to cg-resolve-start.                                CRG252
025200     compute   cg-resolve-len = cg-dash-pos - 1.                    CRG253
025300     perform   cg080-resolve-value thru cg080-exit.                  CRG254
025400     move      cg-resolve-result to tok-start.                       CRG255
025500     compute   cg-resolve-start = cg-dash-pos + 1.                   CRG256
025600     compute   cg-resolve-len = cg-expr-len - cg-dash-pos.           CRG257
025700     perform   cg080-resolve-value thru cg080-exit.                  CRG258
025800     move      cg-resolve-result to tok-end.                         CRG259
025900     set       has-end to true.                                      CRG260
026000     perform   cg950-validate-bounds thru cg950-exit.                CRG261
026100 cg072-exit.  exit.                                                  CRG262
026200*                                                                  CRG263
026300 cg073-decode-step.                                                 CRG264
026400     move      1 to cg-resolve-start.                                CRG265
026500     compute   cg-resolve-len = cg-slash-pos - 1.                   CRG266
026600     perform   cg080-resolve-value thru cg080-exit.                  CRG267
026700     move      cg-resolve-result to tok-start.                       CRG268
026800     compute   cg-resolve-start = cg-slash-pos + 1.                  CRG269
026900     compute   cg-resolve-len = cg-expr-len - cg-slash-pos.          CRG270
027000     perform   cg080-resolve-value thru cg080-exit.                  CRG271
027100     move      cg-resolve-result to tok-every.                       CRG272
027200     set       has-every to true.                                    CRG273
027300     perform   cg950-validate-bounds thru cg950-exit.                CRG274
027400 cg073-exit.  exit.                                                  CRG275
027500*                                                                  CRG276
027600 cg074-decode-single.                                               CRG277
027700     move      1 to cg-resolve-start.                                CRG278
027800     move      cg-expr-len to cg-resolve-len.                        CRG279
027900     perform   cg080-resolve-value thru cg080-exit.                  CRG280
028000     move      cg-resolve-result to tok-start.                       CRG281
028100     perform   cg950-validate-bounds thru cg950-exit.                CRG282
028200 cg074-exit.  exit.                                                  CRG283
028300*                                                                  CRG284
028400 cg080-resolve-value.                                               CRG285
028500     if        cg-sub-expr (cg-resolve-start:1) >= "A"              CRG286
028600       and     cg-sub-expr (cg-resolve-start:1) <= "Z"              CRG287
028700                if      cg-field-type = "MON"                       CRG288
028800                        perform cg930-resolve-month-name             CRG289
028900                                thru cg930-exit                      CRG290
029000                else                                                CRG291
029100                        perform cg940-resolve-dow-name               CRG292
029200                                thru cg940-exit                      CRG293
029300     else                                                            CRG294
029400                perform cg920-string-to-number thru cg922-exit.      CRG295
029500 cg080-exit.  exit.                                                  CRG296
029600*                                                                  CRG297
029700 cg900-find-char.                                                   CRG298
029800     move      zero to cg-pos.                                      CRG299
029900     perform   cg905-scan-char thru cg906-exit                       CRG300
030000               varying cg-ix from 1 by 1 until cg-ix > cg-expr-len.  CRG301
030100 cg905-scan-char.                                                   CRG302
030200     if        cg-pos = zero                                        CRG303
030300       and     cg-sub-expr (cg-ix:1) = cg-target-char                CRG304
030400                move  cg-ix to cg-pos.                               CRG305
030500 cg906-exit.  exit.                                                  CRG306
030600*                                                                  CRG307
030700 cg910-char-to-digit.                                               CRG308
030800     set       cg-digit-ix to 1.                                     CRG309
030900     search    cg-digit-char                                        CRG310
031000               at end                                                CRG311
031100                    move zero to cg-digit-val                       CRG312
031200               when cg-digit-char (cg-digit-ix) = cg-one-char        CRG313
031300                    compute cg-digit-val = cg-digit-ix - 1.          CRG314
031400 cg910-exit.  exit.                                                  CRG315
031500*                                                                  CRG316
031600 cg920-string-to-number.                                            CRG317
031700     move      zero to cg-resolve-result.                            CRG318
031800     perform   cg921-digit-loop thru cg922-exit                      CRG319
031900               varying cg-num-ix from cg-resolve-start by 1           CRG320
032000               until   cg-num-ix > cg-resolve-start + cg-resolve-len  CRG321
032100                       - 1.                                           CRG322
032200 cg921-digit-loop.                                                  CRG323
032300     move      cg-sub-expr (cg-num-ix:1) to cg-one-char.              CRG324
032400     perform   cg910-char-to-digit thru cg910-exit.                  CRG325
032500     compute   cg-resolve-result = cg-resolve-result * 10            CRG326
032600                                   + cg-digit-val.                   CRG327
032700 cg922-exit.  exit.                                                  CRG328
032800*                                                                  CRG329
032900 cg930-resolve-month-name.                                          CRG330
033000     set       cg-mon-ix to 1.                                       CRG331
033100     move      zero to cg-resolve-result.                            CRG332
033200     search    cg-month-name                                        CRG333
033300               at end                                                CRG334
033400                    move zero to cg-resolve-result                  CRG335
033500               when cg-month-name (cg-mon-ix) =                     CRG336
033600                    cg-sub-expr (cg-resolve-start:3)                 CRG337
033700                    set  cg-resolve-result to cg-mon-ix.             CRG338
033800 cg930-exit.  exit.                                                  CRG339
033900*                                                                  CRG340
034000 cg940-resolve-dow-name.                                            CRG341
034100     set       cg-dow-ix to 1.                                       CRG342
034200     move      zero to cg-resolve-result.                            CRG343
034300     search    cg-dow-name                                          CRG344
034400               at end                                                CRG345
034500                    move zero to cg-resolve-result                  CRG346
034600               when cg-dow-name (cg-dow-ix) =                       CRG347
034700                    cg-sub-expr (cg-resolve-start:3)                 CRG348
034800                    set  cg-resolve-result to cg-dow-ix.             CRG349
034900 cg940-exit.  exit.                                                  CRG350
035000*                                                                  CRG351
035100 cg950-validate-bounds.                                             CRG352
035200     move      "Y" to tok-decode-status.                             CRG353
035300     if        tok-start < cg-field-min or tok-start > cg-field-max  CRG354
035400                move  "N" to tok-decode-status                      CRG355
035500                go to cg950-exit.                                   CRG356
035600     if        has-end                                               CRG357
035700       and     (tok-end < cg-field-min or tok-end > cg-field-max)    CRG358
035800                move  "N" to tok-decode-status.                      CRG359
035900 cg950-exit.  exit.                                                  CRG360
