000100* *******************************************                     WSR001
000200*                                           *                     WSR002
000300*   Record Definitions For Cron Schedule    *                     WSR003
000400*    In/Out Files used by CRONDRV            *                    WSR004
000500*                                           *                     WSR005
000600* *******************************************                     WSR006
000700*                                                                 WSR008
000800*  File size In  = 80 bytes fixed, line sequential.                WSR009
000900*  File size Out = 96 bytes fixed, line sequential.                WSR010
001000*                                                                 WSR011
001100*  13/01/26 vbc - Created for schedule calculation support.       WSR012
001200*  27/01/26 vbc - Widened Csi-Reference-Dt to 9(14) redefine so   WSR013
001300*                 CRONDRV can validate it numeric before calling  WSR014
001400*                 CRONOBJ.                                        WSR015
001500*                                                                 WSR016
001600 01  CRON-SCHEDULE-IN-RECORD.                                     WSR017
001650*    Csi-Direction-Flag holds FORWARD or BACKWARD.                WSR017A
001700     03  CSI-DIRECTION-FLAG       pic x(8).                       WSR018
001850*    Csi-Expression holds the 7 space separated sub-fields.       WSR019A
001900     03  CSI-EXPRESSION           pic x(58).                      WSR020
001950*    Csi-Reference-Dt holds Ccyymmddhhmmss.                       WSR020A
002000     03  CSI-REFERENCE-DT         pic x(14).                      WSR021
002050     03  filler                   pic x(02).                     WSR021A
002100 01  CSI-REFERENCE-DT-N redefines CSI-REFERENCE-DT.               WSR022
002200     03  CSI-REFERENCE-DT-NUM     pic 9(14).                      WSR023
002300*                                                                 WSR024
002400 01  FIRE-DATETIME-OUT-RECORD.                                    WSR025
002500     03  FDO-ECHO-LINE            pic x(80).                      WSR026
002550*    Fdo-Result holds Ccyymmddhhmmss or the literal NOT-FOUND.    WSR026A
002600     03  FDO-RESULT               pic x(14).                      WSR027
002800     03  filler                   pic x(02).                     WSR029
