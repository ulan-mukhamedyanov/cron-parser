000100* *****************************************************************CRO001
000200*                                                                 CRO002
000300*           Cron Schedule Object                                  CRO003
000400*    Day/Dow exclusivity rule, then dispatch to the forward or    CRO005
000500*    backward searcher.                                           CRO006
000600*                                                                 CRO007
000700* *****************************************************************CRO008
000800 identification          division.                                CRO009
000900* ===============================                                 CRO010
001000 program-id.              cronobj.                                 CRO011
001100 author.                  Vincent B Coen.                          CRO012
001200 installation.            Applewood Computers.                     CRO013
001300 date-written.            02/05/1981.                              CRO014
001400 date-compiled.                                                    CRO015
001500 security.                Copyright (c) Applewood Computers        CRO016
001600                          1981-2026.  Distributed under the        CRO017
001700                          GNU General Public License.  See the     CRO018
001800                          file COPYING for details.                CRO019
001900*                                                                  CRO020
002000*  remarks.   Takes the parsed Crn-Schedule-Work built by          CRO021
002100*              Cronpars and the reference Fire-Datetime-Work,      CRO022
002200*              applies the day-of-month/day-of-week mutual         CRO023
002300*              exclusivity rule, and - if the schedule is sound -  CRO024
002400*              dispatches by Co-Direction-Flag to Cronfwd or        CRO025
002500*              Cronbwd to do the actual search.  Modelled on the   CRO026
002600*              two way encode/decode dispatch this shop has used   CRO027
002700*              for the name and password routines for years.      CRO028
002800*                                                                  CRO029
002900*  version.   1.00 of 02/05/81  11:20.                             CRO030
003000*                                                                  CRO031
003100*  Changes:                                                        CRO032
003200*  ------- -                                                       CRO033
003300*  02/05/1981 vbc - Initial write - two way dispatch on the         CRO034
003400*                   encode/decode switch for the name and         CRO035
003500*                   password tables.                               CRO036
003600*  14/09/1986 rjh - Added trace display for night-run diagnostics. CRO037
003700*  30/01/1992 kts - Table size increase, no logic change.          CRO038
003800*  21/08/1998 vbc - Y2K readiness review - no date fields held     CRO039
003900*                   directly by this routine, no change required. CRO040
004000*  11/01/1999 vbc - Y2K sign-off.                                  CRO041
004100*  29/01/2009 vbc - Migration to Open Cobol/GnuCobol.               CRO042
004200*  16/04/2024 vbc - Copyright notice update superseding all        CRO043
004300*                   previous notices.                              CRO044
004400*  19/01/2026 vbc - Rewritten as Cronobj for the schedule           CRO045
004500*                   calculation project.  Added the day-of-month/  CRO046
004600*                   day-of-week exclusivity check and the          CRO047
004700*                   forward/backward search dispatch.              CRO048
004800*  11/03/2026 vbc - 3.3.00 Version update and builds reset.         CRO049
004900*                                                                  CRO051
005000 environment              division.                                CRO052
005100* ===============================                                 CRO053
005200 configuration            section.                                 CRO054
005300 special-names.                                                    CRO055
005400     c01 is                  top-of-form                           CRO056
005500     class alpha-char is     "A" thru "Z"                          CRO057
005600     upsi-0 is               crn-switch-0.                          CRO058
005700*                                                                  CRO059
005800 data                     division.                                CRO060
005900* ===============================                                 CRO061
006000 working-storage section.                                          CRO062
006100* ----------------------                                           CRO063
006200*                                                                  CRO064
006300*    ---  night-run trace line, built and displayed only  ---      CRO065
006400 01  ws-reject-msg           pic x(70).                            CRO066
006500 01  ws-trace-group.                                               CRO067
006600     03  ws-trace-direction  pic x(8).                             CRO068
006700     03  ws-trace-status     pic x(1).                             CRO069
006800 01  ws-trace-flat redefines ws-trace-group.                       CRO070
006900     03  filler              pic x(09).                            CRO071
007000*                                                                  CRO072
007100 linkage                  section.                                 CRO073
007200* --------------                                                   CRO074
007300 01  co-direction-flag       pic x(8).                             CRO075
007400     88  co-is-forward           value "FORWARD ".                 CRO076
007500     88  co-is-backward          value "BACKWARD".                 CRO077
007600 01  co-direction-halves redefines co-direction-flag.              CRO078
007700     03  co-direction-first4 pic x(4).                             CRO079
007800     03  co-direction-last4  pic x(4).                              CRO080
007900 01  co-status               pic x(1).                             CRO081
008000     88  co-ok                   value "Y".                        CRO082
008100 copy "wscrnsch.cob".                                               CRO083
008200 copy "wscrndt.cob".                                                CRO084
008300*                                                                  CRO085
008400 procedure division using co-direction-flag co-status              CRO086
008500                           crn-schedule-work fire-datetime-work.   CRO087
008600* ========================================================        CRO088
008700 co000-main.                                                       CRO089
008800     move      "Y" to co-status.                                   CRO090
008900     perform   co100-validate-exclusivity thru co100-exit.          CRO091
009000     if        not co-ok                                           CRO092
009100                go to co000-exit.                                  CRO093
009200     if        co-is-forward                                      CRO094
009300                call "CRONFWD" using crn-schedule-work              CRO095
009400                                     fire-datetime-work             CRO096
009500     else                                                          CRO097
009600                call "CRONBWD" using crn-schedule-work              CRO098
009700                                     fire-datetime-work.            CRO099
009800     if        not dt-was-found                                    CRO100
009900                move "N" to co-status.                             CRO101
010000     move      co-direction-flag to ws-trace-direction.            CRO102
010100     move      co-status to ws-trace-status.                       CRO103
010200     display   "CRONOBJ RESULT " ws-trace-flat.                    CRO104
010300 co000-exit.                                                       CRO105
010400     goback.                                                       CRO106
010500*                                                                  CRO107
010600*   co100 - exactly one of day-of-month/day-of-week must be the   CRO108
010700*           ANY (?) sentinel, see Cronpars for how the active     CRO109
010800*           flags are set.                                        CRO110
010900 co100-validate-exclusivity.                                       CRO111
011000     move      spaces to ws-reject-msg.                            CRO112
011100     if        crn-dom-is-active and crn-dow-is-active              CRO113
011200                move "calculating with both day of month and      CRO114
011250-                   "day of week is not supported"                 CRO114A
011300                     to ws-reject-msg                               CRO115
011400                move "N" to co-status                              CRO116
011500                go to co100-exit.                                  CRO117
011600     if        (not crn-dom-is-active) and                         CRO118
011700               (not crn-dow-is-active)                             CRO119
011800                move "either day of month or day of week must     CRO120
011850-                   "be specified"                                 CRO120A
011900                     to ws-reject-msg                               CRO121
012000                move "N" to co-status.                             CRO122
012100 co100-exit.  exit.                                                 CRO123
